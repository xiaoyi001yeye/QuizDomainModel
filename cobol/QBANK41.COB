000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    QBANK41.                                                  
000300 AUTHOR.        R.F.MACHADO.                                              
000400 INSTALLATION.  ELDORADO SISTEMAS.                                        
000500 DATE-WRITTEN.  17/09/1991.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO.                                              
000800************************************************************              
000900*    QBANK41 - CORRECAO DE FOLHAS DE RESPOSTA                             
001000*    CARREGA O QUIZ (QUESTOES E QUESTOES DE LEITURA COM SUAS              
001100*    SUB-QUESTOES) EM MEMORIA E, PARA CADA FOLHA DE RESPOSTA              
001200*    LIDA, ACHA A QUESTAO PELO ID, CALCULA A NOTA E EMITE O               
001300*    TOTAL DA FOLHA NO RELATORIO DE NOTAS.                                
001400************************************************************              
001500*    HISTORICO DE ALTERACOES                                              
001600*    17/09/1991  RFM  VERSAO INICIAL - CORRECAO DE UMA FOLHA              
001700*                     DE RESPOSTA CONTRA O QUIZ CARREGADO                 
001800*    23/01/1993  RFM  QUESTAO DE LEITURA PASSOU A SOMAR O                 
001900*                     PROPRIO TOTAL DE SUB-QUESTOES, ALEM DA              
002000*                     NOTA DE CADA SUB-RESPOSTA ACERTADA                  
002100*    02/11/1998  LCM  REVISAO Y2K - CAMPO DE HORARIO JA                   
002200*                     TINHA 18 DIGITOS, NADA ALTERADO                     
002300*    20/07/2001  RFM  PASSOU A ACEITAR VARIAS FOLHAS POR                  
002400*                     EXECUCAO, SEM ACUMULAR NOTA ENTRE ELAS              
002500*    09/09/2004  JPS  INCLUIDO RODAPE COM TOTAL DE FOLHAS                 
002600*                     PROCESSADAS NO RELATORIO DE NOTAS                   
002700*    30/05/2006  MGP  QUESTAO E MATERIAL PASSARAM A SER                   
002800*                     MONTADOS VIA QUESTION-REC (COPYBOOK                 
002900*                     QBKQUES) E COPIADOS POR GRUPO P/ TABELA             
003000*                     EM MEMORIA - REQ.06-041                             
003100*    18/09/2006  MGP  SUB-QUESTAO DE LEITURA PASSOU A TER SUAS            
003200*                     PROPRIAS ALTERNATIVAS APARADAS E GRAVADAS           
003300*                     (ANTES SO A QUESTAO PRINCIPAL TINHA) -              
003400*                     REQ.06-041                                          
003500*    14/03/2011  RFM  INCLUIDA CONFERENCIA DE QTDE DE SUBQ                
003600*                     DE CADA MATERIAL CONTRA O CABECALHO "M" -           
003700*                     REQ.11-014                                          
003800************************************************************              
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100*    SPECIAL-NAMES SO DECLARA O MNEMONICO DO CONSOLE, POR                 
004200*    PADRAO DA CASA - ESTE PROGRAMA NAO USA DISPLAY PARA                  
004300*    NADA ALEM DO ALERTA DE DIVERGENCIA DE SUBQ (1350).                   
004400 SPECIAL-NAMES.                                                           
004500     CONSOLE IS CONSOLE-DISPLAY.                                          
004600 INPUT-OUTPUT SECTION.                                                    
004700 FILE-CONTROL.                                                            
004800*    ARQ-QUIZ E O CADASTRO DO QUIZ JA VALIDADO PELO QBANK40,              
004900*    LIDO POR INTEIRO PARA A MEMORIA ANTES DE CORRIGIR                    
005000*    QUALQUER FOLHA (VER 1000-CARREGA-QUIZ ABAIXO).                       
005100     SELECT ARQ-QUIZ ASSIGN TO QBKQIZ                                     
005200            ORGANIZATION IS LINE SEQUENTIAL                               
005300            FILE STATUS IS WS-FS-QUIZ.                                    
005400*    ARQ-FOLHA TRAZ AS FOLHAS DE RESPOSTA A CORRIGIR, UMA                 
005500*    OU VARIAS POR EXECUCAO, SEM ACUMULAR NOTA ENTRE ELAS.                
005600     SELECT ARQ-FOLHA ASSIGN TO QBKFLH                                    
005700            ORGANIZATION IS LINE SEQUENTIAL                               
005800            FILE STATUS IS WS-FS-FOLHA.                                   
005900*    ARQ-NOTA E O RELATORIO DE SAIDA, UMA LINHA POR FOLHA                 
006000*    CORRIGIDA MAIS O RODAPE COM O TOTAL DE FOLHAS.                       
006100     SELECT ARQ-NOTA ASSIGN TO QBKNOT                                     
006200            ORGANIZATION IS LINE SEQUENTIAL                               
006300            FILE STATUS IS WS-FS-NOTA.                                    
006400*                                                                         
006500 DATA DIVISION.                                                           
006600 FILE SECTION.                                                            
006700*-----------------------------------------------------------              
006800*    ARQUIVO DO QUIZ - REGISTROS DE TAMANHO FIXO, TIPADOS                 
006900*    PELO 1O CARACTERE (Q=CAB P=QUESTAO M=LEITURA S=SUBQ)                 
007000*-----------------------------------------------------------              
007100 FD  ARQ-QUIZ                                                             
007200     LABEL RECORD IS STANDARD.                                            
007300 01  REG-QUIZ.                                                            
007400*    O REGISTRO BRUTO TEM 1000 POSICOES - A MESMA LARGURA                 
007500*    USADA PELO QBANK40 NA GRAVACAO, POR ISSO OS QUATRO                   
007600*    REDEFINES ABAIXO CABEM TODOS NO MESMO TAMANHO.                       
007700     03  TIPO-REG-QUIZ         PIC X.                                     
007800         88  REG-QZ-CABECALHO      VALUE "Q".                             
007900         88  REG-QZ-QUESTAO        VALUE "P".                             
008000         88  REG-QZ-MATERIAL       VALUE "M".                             
008100         88  REG-QZ-SUBQUESTAO     VALUE "S".                             
008200     03  FILLER                PIC X(999).                                
008300                                                                          
008400*    O REGISTRO "Q" (UM SO POR QUIZ, SEMPRE O PRIMEIRO) TRAZ              
008500*    OS DADOS GERAIS DO QUIZ E A QUANTIDADE DE QUESTOES DE                
008600*    1O NIVEL (QUESTAO COMUM OU MATERIAL DE LEITURA).                     
008700 01  REG-QUIZ-CAB REDEFINES REG-QUIZ.                                     
008800     03  FILLER                PIC X.                                     
008900     03  QZC-ID                PIC X(36).                                 
009000     03  QZC-TITULO            PIC X(100).                                
009100     03  QZC-DESCRICAO         PIC X(500).                                
009200     03  QZC-QTD-QUESTOES      PIC 9(03).                                 
009300     03  FILLER                PIC X(360).                                
009400                                                                          
009500*    O REGISTRO "P" E UMA QUESTAO COMUM (QUALQUER TIPO                    
009600*    MENOS READING), COM ALTERNATIVAS E GABARITO PROPRIOS.                
009700 01  REG-QUIZ-QUESTAO REDEFINES REG-QUIZ.                                 
009800     03  FILLER                PIC X.                                     
009900     03  QZQ-ID                PIC X(36).                                 
010000     03  QZQ-STEM              PIC X(200).                                
010100     03  QZQ-TYPE              PIC X(20).                                 
010200     03  QZQ-POINTS            PIC 9(04).                                 
010300     03  QZQ-CORRECT-ANSWER    PIC X(200).                                
010400     03  QZQ-CHOICES           PIC X(500).                                
010500     03  FILLER                PIC X(39).                                 
010600                                                                          
010700*    O REGISTRO "M" ABRE UMA QUESTAO DE LEITURA (TIPO                     
010800*    READING); QZM-SUBQ-COUNT E A QUANTIDADE DE REGISTROS                 
010900*    "S" QUE VEM LOGO A SEGUIR, PARA ESTA MESMA LEITURA -                 
011000*    CONFERIDA EM 1350-CONFERE-SUBQ-MATERIAL MAIS ABAIXO.                 
011100 01  REG-QUIZ-MATERIAL REDEFINES REG-QUIZ.                                
011200     03  FILLER                PIC X.                                     
011300     03  QZM-ID                PIC X(36).                                 
011400     03  QZM-STEM              PIC X(200).                                
011500     03  QZM-POINTS            PIC 9(04).                                 
011600     03  QZM-SUBQ-COUNT        PIC 9(02).                                 
011700     03  FILLER                PIC X(757).                                
011800                                                                          
011900*    O REGISTRO "S" (SUB-QUESTAO) USA O MESMO LAYOUT DO                   
012000*    REGISTRO "P" (REG-QUIZ-QUESTAO) - NAO TEM REDEFINES                  
012100*    PROPRIO, VER 1400-TRATA-REG-SUBQUESTAO MAIS ABAIXO.                  
012200*-----------------------------------------------------------              
012300*    ARQUIVO DE FOLHAS DE RESPOSTA - MESMA TECNICA DE TIPO                
012400*    DE REGISTRO (A=CABEC. U=RESPOSTA R=LEITURA B=SUB-RESP.)              
012500*-----------------------------------------------------------              
012600 FD  ARQ-FOLHA                                                            
012700     LABEL RECORD IS STANDARD.                                            
012800 01  REG-FOLHA.                                                           
012900     03  TIPO-REG-FOLHA        PIC X.                                     
013000         88  REG-AS-CABECALHO      VALUE "A".                             
013100         88  REG-AS-RESPOSTA       VALUE "U".                             
013200         88  REG-AS-LEITURA        VALUE "R".                             
013300         88  REG-AS-SUBRESPOSTA    VALUE "B".                             
013400     03  FILLER                PIC X(999).                                
013500                                                                          
013600*    O REGISTRO "A" ABRE UMA FOLHA - IDENTIFICA O QUIZ, O                 
013700*    ALUNO E A HORA DA SUBMISSAO, E DIZ QUANTOS REGISTROS                 
013800*    DE RESPOSTA ("U" OU "R") VEM A SEGUIR.                               
013900 01  REG-FOLHA-CAB REDEFINES REG-FOLHA.                                   
014000     03  FILLER                PIC X.                                     
014100     03  ASC-ID                PIC X(36).                                 
014200     03  ASC-QUIZ-ID           PIC X(36).                                 
014300     03  ASC-USER-ID           PIC X(36).                                 
014400     03  ASC-SUBMISSAO         PIC 9(18).                                 
014500     03  ASC-QTD-RESPOSTAS     PIC 9(03).                                 
014600     03  FILLER                PIC X(870).                                
014700                                                                          
014800*    O MESMO LAYOUT "U"/"R" ATENDE TANTO A RESPOSTA COMUM                 
014900*    QUANTO O CABECALHO DA RESPOSTA DE LEITURA (NESTE CASO                
015000*    UAR-SUBANSWER-COUNT DIZ QUANTOS "B" SEGUEM).                         
015100 01  REG-FOLHA-RESPOSTA REDEFINES REG-FOLHA.                              
015200     03  FILLER                PIC X.                                     
015300     03  UAR-QUESTION-ID       PIC X(36).                                 
015400     03  UAR-SELECTED-COUNT    PIC 9(02).                                 
015500     03  UAR-SELECTED-IDS      PIC X(500).                                
015600     03  UAR-FILLED-TEXT       PIC X(200).                                
015700     03  UAR-SUBANSWER-COUNT   PIC 9(02).                                 
015800     03  FILLER                PIC X(259).                                
015900                                                                          
016000*-----------------------------------------------------------              
016100*    RELATORIO DE NOTAS                                                   
016200*-----------------------------------------------------------              
016300*    LINHA DE 132 POSICOES, SEM LABEL - MESMO PADRAO DE                   
016400*    RELATORIO USADO NO QBANK40 PARA A LISTAGEM DE QUESTOES.              
016500 FD  ARQ-NOTA                                                             
016600     LABEL RECORD IS OMITTED.                                             
016700 01  REG-NOTA                  PIC X(132).                                
016800                                                                          
016900***********************************                                       
017000 WORKING-STORAGE SECTION.                                                 
017100*    A QUESTAO EM MEMORIA (QUESTION-REC) VEM DA MESMA                     
017200*    COPYBOOK USADA PELO QBANK40, PARA OS DOIS PROGRAMAS                  
017300*    ENXERGAREM O MESMO LAYOUT DE QUESTAO E SUB-QUESTAO.                  
017400 COPY QBKQUES.                                                            
017500                                                                          
017600*    CODIGOS DE RETORNO (FILE STATUS) DOS TRES ARQUIVOS -                 
017700*    SO CONFERIDOS INDIRETAMENTE, VIA AT END NAS LEITURAS.                
017800 77  WS-FS-QUIZ                PIC XX.                                    
017900     88  WS-FS-QUIZ-OK             VALUE "00".                            
018000 77  WS-FS-FOLHA               PIC XX.                                    
018100     88  WS-FS-FOLHA-OK            VALUE "00".                            
018200 77  WS-FS-NOTA                PIC XX.                                    
018300     88  WS-FS-NOTA-OK             VALUE "00".                            
018400*    WS-FIM-QUIZ E WS-FIM-FOLHA CONTROLAM OS DOIS LOOPS                   
018500*    PRINCIPAIS DO PROGRAMA - CARGA DO QUIZ E CORRECAO DAS                
018600*    FOLHAS - CADA UM LIGADO NO AT END DA SUA LEITURA.                    
018700 77  WS-FIM-QUIZ               PIC X     VALUE "N".                       
018800     88  WS-E-FIM-QUIZ             VALUE "S".                             
018900 77  WS-FIM-FOLHA              PIC X     VALUE "N".                       
019000     88  WS-E-FIM-FOLHA            VALUE "S".                             
019100                                                                          
019200*    CONTADORES E PONTEIROS DA CARGA DO QUIZ EM MEMORIA.                  
019300 77  WS-QTD-QUIZ-CARREGADO     PIC 9(03) COMP VALUE ZERO.                 
019400*    WS-IDX-MATERIAL-ATUAL APONTA, NA TABELA QZ-QUESTIONS,                
019500*    PARA A ULTIMA QUESTAO DE LEITURA ABERTA - USADO PARA                 
019600*    ENCAIXAR OS REGISTROS "S" SEGUINTES E PARA A                         
019700*    CONFERENCIA DE 1350-CONFERE-SUBQ-MATERIAL.                           
019800 77  WS-IDX-MATERIAL-ATUAL     PIC 9(03) COMP VALUE ZERO.                 
019900*    WS-QTD-SUBQ-ATUAL CONTA OS REGISTROS "S" REALMENTE                   
020000*    LIDOS PARA A LEITURA ABERTA; WS-QTD-SUBQ-ESPERADO                    
020100*    GUARDA O QZM-SUBQ-COUNT INFORMADO NO PROPRIO "M" -                   
020200*    OS DOIS SO SAO COMPARADOS EM 1350, NUNCA ANTES.                      
020300 77  WS-QTD-SUBQ-ATUAL         PIC 9(02) COMP VALUE ZERO.                 
020400 77  WS-QTD-SUBQ-ESPERADO       PIC 9(02) COMP VALUE ZERO.                
020500*    OS QUATRO INDICES ABAIXO SO SERVEM PARA VARYING DE                   
020600*    PERFORM - CADA UM NO SEU PROPRIO NIVEL (QUESTAO,                     
020700*    SUB-QUESTAO, RESPOSTA, SUB-RESPOSTA).                                
020800 77  WS-IDX-QZT                PIC 9(03) COMP VALUE ZERO.                 
020900 77  WS-IDX-MQSUBQ             PIC 9(02) COMP VALUE ZERO.                 
021000 77  WS-IDX-RESP               PIC 9(03) COMP VALUE ZERO.                 
021100 77  WS-IDX-SUBRESP            PIC 9(02) COMP VALUE ZERO.                 
021200*    WS-QTD-FOLHAS SO ALIMENTA O RODAPE DO RELATORIO -                    
021300*    NAO TEM NENHUM PAPEL NO CALCULO DA NOTA.                             
021400 77  WS-QTD-FOLHAS             PIC 9(05) COMP VALUE ZERO.                 
021500                                                                          
021600*    CHAVES DE BUSCA DA QUESTAO E DA SUB-RESPOSTA, USADAS                 
021700*    PELAS ROTINAS DE LOCALIZACAO (3100 E 3330 ABAIXO).                   
021800 77  WS-ACHOU-QUESTAO          PIC X     VALUE "N".                       
021900     88  WS-QUESTAO-ACHADA         VALUE "S".                             
022000 77  WS-IDX-QUESTAO-ACHADA     PIC 9(03) COMP VALUE ZERO.                 
022100 77  WS-ACHOU-SUBRESP          PIC X     VALUE "N".                       
022200     88  WS-SUBRESP-ACHADA         VALUE "S".                             
022300 77  WS-IDX-SUBRESP-ACHADA     PIC 9(02) COMP VALUE ZERO.                 
022400                                                                          
022500*    AREAS DE TRABALHO DA COMPARACAO GABARITO X SELECIONADOS              
022600*    (VER 3200-CALCULA-NOTA-RESPOSTA E 3400 MAIS ABAIXO).                 
022700 77  WS-QTD-GABARITO           PIC 9(02) COMP VALUE ZERO.                 
022800 77  WS-PONTEIRO-GAB           PIC 9(03) COMP VALUE 1.                    
022900 77  WS-IDX-INI-GAB            PIC 9(02) COMP VALUE ZERO.                 
023000*    WS-NOTA-RESPOSTA E A NOTA DE UMA UNICA RESPOSTA/SUB-                 
023100*    RESPOSTA; WS-TOTAL-SCORE E O ACUMULADO DA FOLHA INTEIRA,             
023200*    ZERADO A CADA FOLHA EM 3000-CALCULA-NOTA-FOLHA.                      
023300 77  WS-NOTA-RESPOSTA          PIC 9(06)       VALUE ZERO.                
023400 77  WS-TOTAL-SCORE            PIC 9(06)       VALUE ZERO.                
023500*    WS-IGUAL CONTROLA O "TUDO-OU-NADA" DA COMPARACAO - SO                
023600*    FICA "S" SE NENHUM ITEM DIVERGIU NO LOOP DE COMPARACAO.              
023700 77  WS-IGUAL                  PIC X     VALUE "S".                       
023800     88  WS-E-IGUAL                VALUE "S".                             
023900                                                                          
024000*    ALTERNATIVAS/GABARITO SAO QUEBRADOS EM LISTAS DA MESMA               
024100*    FORMA, USANDO ";" COMO SEPARADOR - VER ROW-CHOICES EM                
024200*    QBANK40. AS ROTINAS ABAIXO REPETEM A MESMA TECNICA.                  
024300 01  WS-ALT-BRUTA              PIC X(60).                                 
024400 01  WS-ALT-BRUTA-TAB REDEFINES WS-ALT-BRUTA.                             
024500     03  WS-ALT-BRUTA-CAR OCCURS 60 TIMES                                 
024600               INDEXED BY WS-ALT-BRUTA-IDX                                
024700               PIC X.                                                     
024800 01  WS-ALT-APARADA            PIC X(60).                                 
024900 77  WS-PONTEIRO-ALT           PIC 9(03) COMP VALUE 1.                    
025000 77  WS-IDX-INI-ALT            PIC 9(02) COMP VALUE ZERO.                 
025100                                                                          
025200*    MESMA TECNICA DE QUEBRA/APARADA, AGORA PARA IDS DE                   
025300*    36 POSICOES (GABARITO E LISTA DE SELECIONADOS).                      
025400 01  WS-GAB-BRUTA              PIC X(36).                                 
025500 01  WS-GAB-BRUTA-TAB REDEFINES WS-GAB-BRUTA.                             
025600     03  WS-GAB-BRUTA-CAR OCCURS 36 TIMES                                 
025700               INDEXED BY WS-GAB-BRUTA-IDX                                
025800               PIC X.                                                     
025900 01  WS-GAB-APARADA            PIC X(36).                                 
026000*    TABELA DE TRABALHO ONDE O GABARITO DA QUESTAO (OU DA                 
026100*    SUB-QUESTAO) FICA MONTADO PARA A COMPARACAO ITEM A                   
026200*    ITEM CONTRA OS IDS SELECIONADOS NA FOLHA.                            
026300 01  WS-TABELA-GABARITO.                                                  
026400     03  WS-GABARITO-TBL OCCURS 20 TIMES                                  
026500               INDEXED BY WS-GAB-IDX                                      
026600               PIC X(36).                                                 
026700*    RECEBE A LISTA BRUTA DE IDS SELECIONADOS DE UMA                      
026800*    RESPOSTA COMUM, ANTES DE SER QUEBRADA POR                            
026900*    1700-PARTE-GAB-RESPOSTA.                                             
027000 01  WS-SELECIONADOS-BRUTO         PIC X(500).                            
027100                                                                          
027200*-----------------------------------------------------------              
027300*    QUIZ EM MEMORIA - TODAS AS QUESTOES E SUB-QUESTOES DO                
027400*    QUIZ CARREGADO, PARA BUSCA POR ID (VARREDURA LINEAR).                
027500*    O LAYOUT DE CADA POSICAO SEGUE A MESMA ORDEM DE CAMPOS               
027600*    DO QUESTION-REC DA COPYBOOK QBKQUES, P/ PERMITIR MOVER               
027700*    POR GRUPO (POSICAO A POSICAO, SEM CORRESPONDING).                    
027800*-----------------------------------------------------------              
027900 01  WS-QUIZ.                                                             
028000     03  QZ-ID                 PIC X(36).                                 
028100     03  QZ-TITLE              PIC X(100).                                
028200     03  QZ-DESCRIPTION        PIC X(500).                                
028300     03  QZ-QUESTION-COUNT     PIC 9(03).                                 
028400*        LIMITE DE 100 QUESTOES DE 1O NIVEL POR QUIZ - O                  
028500*        MESMO LIMITE USADO NA VALIDACAO DO QBANK40.                      
028600     03  QZ-QUESTIONS OCCURS 100 TIMES                                    
028700               INDEXED BY QZ-IDX.                                         
028800         05  QZT-ID                PIC X(36).                             
028900         05  QZT-STEM              PIC X(200).                            
029000         05  QZT-TYPE              PIC X(20).                             
029100         05  QZT-POINTS            PIC 9(04).                             
029200         05  QZT-CORRECT-ANSWER    PIC X(200).                            
029300         05  QZT-CHOICE-COUNT      PIC 9(02).                             
029400         05  QZT-CHOICES-TBL.                                             
029500             07  QZT-CHOICES OCCURS 20 TIMES                              
029600                       INDEXED BY QZT-CHOICE-IDX                          
029700                       PIC X(60).                                         
029800         05  FILLER                PIC X(10).                             
029900*            OS CAMPOS QZT-MQ- ABAIXO SO TEM CONTEUDO                     
030000*            QUANDO QZT-TYPE = "READING" - PARA AS DEMAIS                 
030100*            QUESTOES FICAM ZERADOS/EM BRANCO.                            
030200         05  QZT-MQ-SUBQ-COUNT     PIC 9(02).                             
030300         05  QZT-MQ-SUBQ-TBL.                                             
030400             07  QZT-MQ-SUBQ OCCURS 20 TIMES                              
030500                       INDEXED BY QZT-MQ-IDX.                             
030600                 10  QZT-MQS-ID              PIC X(36).                   
030700                 10  QZT-MQS-STEM            PIC X(200).                  
030800                 10  QZT-MQS-TYPE            PIC X(20).                   
030900                 10  QZT-MQS-POINTS          PIC 9(04).                   
031000                 10  QZT-MQS-CORRECT-ANSWER  PIC X(200).                  
031100                 10  QZT-MQS-CHOICE-COUNT    PIC 9(02).                   
031200                 10  QZT-MQS-CHOICES-TBL.                                 
031300                     15  QZT-MQS-CHOICES OCCURS 20 TIMES                  
031400                               INDEXED BY QZT-MQS-CHOICE-IDX              
031500                               PIC X(60).                                 
031600                 10  FILLER                  PIC X(10).                   
031700         05  FILLER                PIC X(20).                             
031800                                                                          
031900*-----------------------------------------------------------              
032000*    FOLHA DE RESPOSTA EM MEMORIA                                         
032100*-----------------------------------------------------------              
032200 01  WS-FOLHA.                                                            
032300     03  AS-ID                 PIC X(36).                                 
032400     03  AS-QUIZ-ID            PIC X(36).                                 
032500     03  AS-USER-ID            PIC X(36).                                 
032600     03  AS-SUBMISSION-TIME    PIC 9(18).                                 
032700     03  AS-ANSWER-COUNT       PIC 9(03).                                 
032800*        LIMITE DE 100 RESPOSTAS POR FOLHA, MESMO LIMITE DE               
032900*        QUESTOES DE 1O NIVEL DO QUIZ.                                    
033000     03  AS-USER-ANSWERS OCCURS 100 TIMES                                 
033100               INDEXED BY AS-IDX.                                         
033200         05  UA-QUESTION-ID        PIC X(36).                             
033300         05  UA-SELECTED-COUNT     PIC 9(02).                             
033400         05  UA-SELECTED-CHOICE-IDS OCCURS 20 TIMES                       
033500                   INDEXED BY UA-SEL-IDX                                  
033600                   PIC X(36).                                             
033700         05  UA-FILLED-TEXT        PIC X(200).                            
033800*            OS CAMPOS UA-SUB- ABAIXO SO TEM CONTEUDO                     
033900*            QUANDO A RESPOSTA E DE UMA QUESTAO DE LEITURA.               
034000         05  UA-SUBANSWER-COUNT    PIC 9(02).                             
034100         05  UA-SUBANSWERS OCCURS 20 TIMES                                
034200                   INDEXED BY UA-SUB-IDX.                                 
034300             10  UAS-QUESTION-ID          PIC X(36).                      
034400             10  UAS-SELECTED-COUNT       PIC 9(02).                      
034500             10  UAS-SELECTED-CHOICE-IDS OCCURS 20 TIMES                  
034600                       INDEXED BY UAS-SEL-IDX                             
034700                       PIC X(36).                                         
034800             10  UAS-FILLED-TEXT          PIC X(200).                     
034900             10  FILLER                   PIC X(10).                      
035000         05  FILLER                PIC X(10).                             
035100                                                                          
035200*-----------------------------------------------------------              
035300*    LINHAS DE IMPRESSAO DO RELATORIO DE NOTAS (132 COLUNAS)              
035400*-----------------------------------------------------------              
035500 01  WS-CAB-TITULO-NOTA.                                                  
035600     02  FILLER                PIC X(05) VALUE SPACES.                    
035700     02  FILLER                PIC X(40) VALUE                            
035800         "RELATORIO DE NOTAS - FOLHAS DE RESPOSTA".                       
035900     02  FILLER                PIC X(10) VALUE SPACES.                    
036000     02  FILLER                PIC X(06) VALUE "DATA: ".                  
036100     02  CAB-DIA               PIC 99.                                    
036200     02  FILLER                PIC X     VALUE "/".                       
036300     02  CAB-MES               PIC 99.                                    
036400     02  FILLER                PIC X     VALUE "/".                       
036500     02  CAB-ANO               PIC 99.                                    
036600     02  FILLER                PIC X(63) VALUE SPACES.                    
036700                                                                          
036800*    LINHA DE COLUNAS DO RELATORIO - SO CABECALHO, NAO                    
036900*    ENTRA EM NENHUM CALCULO.                                             
037000 01  WS-CAB-COLUNAS-NOTA.                                                 
037100     02  FILLER                PIC X(02) VALUE SPACES.                    
037200     02  FILLER                PIC X(36) VALUE                            
037300         "FOLHA".                                                         
037400     02  FILLER                PIC X(06) VALUE SPACES.                    
037500     02  FILLER                PIC X(06) VALUE "NOTA".                    
037600     02  FILLER                PIC X(82) VALUE SPACES.                    
037700                                                                          
037800*    LINHA DE DETALHE, UMA POR FOLHA CORRIGIDA.                           
037900 01  WS-DET-NOTA.                                                         
038000     02  FILLER                PIC X(02) VALUE SPACES.                    
038100     02  DET-FOLHA-ID          PIC X(36).                                 
038200     02  FILLER                PIC X(06) VALUE SPACES.                    
038300     02  DET-NOTA              PIC ZZZZZ9.                                
038400     02  FILLER                PIC X(82) VALUE SPACES.                    
038500                                                                          
038600*    RODAPE COM O TOTAL DE FOLHAS, IMPRESSO UMA SO VEZ                    
038700*    NO FIM DO RELATORIO (VER 4900 ABAIXO).                               
038800 01  WS-RODAPE-NOTA.                                                      
038900     02  FILLER                PIC X(05) VALUE SPACES.                    
039000     02  FILLER                PIC X(26) VALUE                            
039100         "TOTAL DE FOLHAS PROCESSADAS:".                                  
039200     02  RODAPE-QTD-FOLHAS     PIC ZZZZ9.                                 
039300     02  FILLER                PIC X(96) VALUE SPACES.                    
039400                                                                          
039500*    LINHA EM BRANCO, USADA PARA ESPACAR O RELATORIO ANTES                
039600*    DO RODAPE E DEPOIS DAS COLUNAS DO CABECALHO.                         
039700 01  WS-LINHA-BRANCO-NOTA      PIC X(132) VALUE SPACES.                   
039800                                                                          
039900*    DATA DO SISTEMA, SO PARA O CABECALHO DO RELATORIO -                  
040000*    NAO ENTRA EM NENHUM CALCULO DE NOTA.                                 
040100 01  WS-DATA-SISTEMA.                                                     
040200     03  WS-ANO-SIS            PIC 99.                                    
040300     03  WS-MES-SIS            PIC 99.                                    
040400     03  WS-DIA-SIS            PIC 99.                                    
040500 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.                         
040600     03  WS-DATA-SISTEMA-NUM   PIC 9(06).                                 
040700*-----------------------------------------------------------              
040800 PROCEDURE DIVISION.                                                      
040900*                                                                         
041000*    PARAGRAFO PRINCIPAL - CARREGA O QUIZ UMA UNICA VEZ E                 
041100*    CORRIGE CADA FOLHA DE RESPOSTA DO ARQUIVO DE ENTRADA.                
041200*                                                                         
041300 0000-PRINCIPAL.                                                          
041400     PERFORM 0100-ABRIR-ARQUIVOS                                          
041500         THRU 0100-ABRIR-ARQUIVOS-EXIT.                                   
041600*    O QUIZ INTEIRO (QUESTOES E SUB-QUESTOES) E CARREGADO                 
041700*    PARA A MEMORIA ANTES DE LER A PRIMEIRA FOLHA - A                     
041800*    CORRECAO NUNCA VOLTA AO ARQUIVO DO QUIZ.                             
041900     PERFORM 1000-CARREGA-QUIZ THRU 1000-CARREGA-QUIZ-EXIT                
042000         UNTIL WS-E-FIM-QUIZ.                                             
042100*    QZ-QUESTION-COUNT VEM DO PROPRIO CABECALHO "Q" DO                    
042200*    QUIZ, NAO DA CONTAGEM DE REGISTROS REALMENTE LIDOS -                 
042300*    E ELE QUEM LIMITA A VARREDURA DE 3100-LOCALIZA-QUESTAO.              
042400     MOVE QZC-QTD-QUESTOES TO QZ-QUESTION-COUNT.                          
042500     PERFORM 4100-IMPRIME-CABECALHO-NOTA                                  
042600         THRU 4100-IMPRIME-CABECALHO-NOTA-EXIT.                           
042700*    CADA FOLHA E LIDA, CORRIGIDA E IMPRESSA ANTES DE                     
042800*    PASSAR PARA A PROXIMA - NAO HA ACUMULO DE NOTA ENTRE                 
042900*    FOLHAS DIFERENTES (VER HISTORICO 20/07/2001).                        
043000     PERFORM 2000-LER-FOLHA THRU 2000-LER-FOLHA-EXIT                      
043100         UNTIL WS-E-FIM-FOLHA.                                            
043200     PERFORM 4900-IMPRIME-RODAPE-NOTA                                     
043300         THRU 4900-IMPRIME-RODAPE-NOTA-EXIT.                              
043400     PERFORM 0900-FECHAR-ARQUIVOS                                         
043500         THRU 0900-FECHAR-ARQUIVOS-EXIT.                                  
043600     STOP RUN.                                                            
043700                                                                          
043800*    ABERTURA DOS TRES ARQUIVOS E CAPTURA DA DATA DO                      
043900*    SISTEMA, USADA SO NO CABECALHO DO RELATORIO DE NOTAS.                
044000 0100-ABRIR-ARQUIVOS.                                                     
044100     OPEN INPUT ARQ-QUIZ.                                                 
044200     OPEN INPUT ARQ-FOLHA.                                                
044300     OPEN OUTPUT ARQ-NOTA.                                                
044400     ACCEPT WS-DATA-SISTEMA FROM DATE.                                    
044500 0100-ABRIR-ARQUIVOS-EXIT.                                                
044600*    NENHUM TESTE DE FILE STATUS E FEITO AQUI - SE A                      
044700*    ABERTURA FALHAR, O READ/WRITE SEGUINTE JA ACUSA O                    
044800*    PROBLEMA (MESMO PADRAO DO QBANK40).                                  
044900     EXIT.                                                                
045000                                                                          
045100*    LE OS REGISTROS DO ARQUIVO DO QUIZ ATE O FIM, MONTANDO               
045200*    A TABELA QZ-QUESTIONS EM MEMORIA.                                    
045300 1000-CARREGA-QUIZ.                                                       
045400*    AO CHEGAR O FIM DO ARQUIVO, A ULTIMA QUESTAO DE                      
045500*    LEITURA (SE HOUVER) AINDA PRECISA SER CONFERIDA - POR                
045600*    ISSO A CHAMADA A 1350 FICA DENTRO DO PROPRIO AT END.                 
045700     READ ARQ-QUIZ                                                        
045800         AT END                                                           
045900             MOVE "S" TO WS-FIM-QUIZ                                      
046000             PERFORM 1350-CONFERE-SUBQ-MATERIAL                           
046100                 THRU 1350-CONFERE-SUBQ-MATERIAL-EXIT                     
046200             GO TO 1000-CARREGA-QUIZ-EXIT.                                
046300*    O TIPO DE REGISTRO (COLUNA 1) DECIDE QUAL PARAGRAFO                  
046400*    TRATA O REGISTRO LIDO - A ORDEM DOS IFS SEGUE A ORDEM                
046500*    NATURAL DO ARQUIVO (Q, DEPOIS P/M, DEPOIS S).                        
046600     IF REG-QZ-CABECALHO                                                  
046700         PERFORM 1100-TRATA-REG-CAB                                       
046800             THRU 1100-TRATA-REG-CAB-EXIT                                 
046900     ELSE                                                                 
047000     IF REG-QZ-QUESTAO                                                    
047100         PERFORM 1200-TRATA-REG-QUESTAO                                   
047200             THRU 1200-TRATA-REG-QUESTAO-EXIT                             
047300     ELSE                                                                 
047400     IF REG-QZ-MATERIAL                                                   
047500         PERFORM 1300-TRATA-REG-MATERIAL                                  
047600             THRU 1300-TRATA-REG-MATERIAL-EXIT                            
047700     ELSE                                                                 
047800     IF REG-QZ-SUBQUESTAO                                                 
047900         PERFORM 1400-TRATA-REG-SUBQUESTAO                                
048000             THRU 1400-TRATA-REG-SUBQUESTAO-EXIT.                         
048100 1000-CARREGA-QUIZ-EXIT.                                                  
048200     EXIT.                                                                
048300                                                                          
048400*    O REGISTRO "Q" E SEMPRE O PRIMEIRO DO ARQUIVO - SO                   
048500*    GUARDA OS DADOS GERAIS, NAO CONTA COMO QUESTAO.                      
048600 1100-TRATA-REG-CAB.                                                      
048700*    QZC-QTD-QUESTOES NAO E COPIADO AQUI - SO E USADO DEPOIS              
048800*    DE TODA A CARGA TERMINAR, EM 0000-PRINCIPAL.                         
048900     MOVE QZC-ID TO QZ-ID.                                                
049000     MOVE QZC-TITULO TO QZ-TITLE.                                         
049100     MOVE QZC-DESCRICAO TO QZ-DESCRIPTION.                                
049200 1100-TRATA-REG-CAB-EXIT.                                                 
049300*    SO EXISTE UM REGISTRO "Q" POR QUIZ - SE APARECER MAIS                
049400*    DE UM, O SEGUNDO SIMPLESMENTE SOBRESCREVE O PRIMEIRO.                
049500     EXIT.                                                                
049600                                                                          
049700*    ACRESCENTA UMA QUESTAO COMUM (NAO-LEITURA) NA TABELA.                
049800 1200-TRATA-REG-QUESTAO.                                                  
049900*    UM NOVO REGISTRO "P" FECHA QUALQUER MATERIAL DE                      
050000*    LEITURA QUE ESTIVESSE ABERTO ANTES DELE - A                          
050100*    CONFERENCIA DE QTDE DE SUBQ PRECISA RODAR AGORA.                     
050200     PERFORM 1350-CONFERE-SUBQ-MATERIAL                                   
050300         THRU 1350-CONFERE-SUBQ-MATERIAL-EXIT.                            
050400     ADD 1 TO WS-QTD-QUIZ-CARREGADO.                                      
050500*    LIMITE DE 100 QUESTOES DE 1O NIVEL (TAMANHO DA TABELA                
050600*    QZ-QUESTIONS) - QUESTAO ALEM DISSO E DESCARTADA.                     
050700     IF WS-QTD-QUIZ-CARREGADO > 100                                       
050800         GO TO 1200-TRATA-REG-QUESTAO-EXIT.                               
050900     MOVE WS-QTD-QUIZ-CARREGADO TO WS-IDX-QZT.                            
051000     MOVE QZQ-ID TO Q-ID.                                                 
051100     MOVE QZQ-STEM TO Q-STEM.                                             
051200     MOVE QZQ-TYPE TO Q-TYPE.                                             
051300     MOVE QZQ-POINTS TO Q-POINTS.                                         
051400     MOVE QZQ-CORRECT-ANSWER TO Q-CORRECT-ANSWER.                         
051500*    QUESTAO COMUM NAO TEM SUB-QUESTOES - O CAMPO FICA                    
051600*    ZERADO PARA NAO CARREGAR LIXO DE UMA POSICAO ANTERIOR                
051700*    DA TABELA (A TABELA NAO E LIMPA NO INICIO DO JOB).                   
051800     MOVE ZERO TO MQ-SUBQ-COUNT.                                          
051900     PERFORM 1600-PARTE-ALTERNATIVAS                                      
052000         THRU 1600-PARTE-ALTERNATIVAS-EXIT.                               
052100     MOVE QUESTION-REC TO QZT-QUESTIONS (WS-IDX-QZT).                     
052200 1200-TRATA-REG-QUESTAO-EXIT.                                             
052300     EXIT.                                                                
052400                                                                          
052500*    ACRESCENTA UMA QUESTAO DE LEITURA (TIPO READING) NA                  
052600*    TABELA, SEM ALTERNATIVAS PROPRIAS; AS SUB-QUESTOES VEM               
052700*    NOS REGISTROS "S" SEGUINTES.                                         
052800 1300-TRATA-REG-MATERIAL.                                                 
052900*    UM NOVO "M" TAMBEM FECHA O MATERIAL ANTERIOR, PELA                   
053000*    MESMA RAZAO DO 1200 ACIMA.                                           
053100     PERFORM 1350-CONFERE-SUBQ-MATERIAL                                   
053200         THRU 1350-CONFERE-SUBQ-MATERIAL-EXIT.                            
053300     ADD 1 TO WS-QTD-QUIZ-CARREGADO.                                      
053400     IF WS-QTD-QUIZ-CARREGADO > 100                                       
053500         GO TO 1300-TRATA-REG-MATERIAL-EXIT.                              
053600     MOVE WS-QTD-QUIZ-CARREGADO TO WS-IDX-QZT.                            
053700*    A PARTIR DAQUI, WS-IDX-MATERIAL-ATUAL APONTA PARA ESTE               
053800*    MATERIAL - OS REGISTROS "S" SEGUINTES SAO ENCAIXADOS                 
053900*    NELE, ATE APARECER O PROXIMO "P"/"M" OU O FIM DO                     
054000*    ARQUIVO.                                                             
054100     MOVE WS-IDX-QZT TO WS-IDX-MATERIAL-ATUAL.                            
054200     MOVE ZERO TO WS-QTD-SUBQ-ATUAL.                                      
054300     MOVE QZM-SUBQ-COUNT TO WS-QTD-SUBQ-ESPERADO.                         
054400     MOVE QZM-ID TO Q-ID.                                                 
054500     MOVE QZM-STEM TO Q-STEM.                                             
054600     MOVE "READING" TO Q-TYPE.                                            
054700     MOVE QZM-POINTS TO Q-POINTS.                                         
054800     MOVE SPACES TO Q-CORRECT-ANSWER.                                     
054900     MOVE ZERO TO Q-CHOICE-COUNT.                                         
055000     MOVE ZERO TO MQ-SUBQ-COUNT.                                          
055100     MOVE QUESTION-REC TO QZT-QUESTIONS (WS-IDX-QZT).                     
055200 1300-TRATA-REG-MATERIAL-EXIT.                                            
055300     EXIT.                                                                
055400                                                                          
055500*    CONFERE, AO FECHAR UMA QUESTAO DE LEITURA (OU AO CHEGAR O            
055600*    FIM DO ARQUIVO), SE A QUANTIDADE DE SUB-QUESTOES REALMENTE           
055700*    LIDAS BATE COM QZM-SUBQ-COUNT INFORMADO NO REGISTRO "M" -            
055800*    E SO UMA CONFERENCIA DE INTEGRIDADE (NAO IMPEDE A CARGA).            
055900 1350-CONFERE-SUBQ-MATERIAL.                                              
056000*    SE AINDA NAO HOUVE NENHUM MATERIAL NESTE QUIZ (INICIO                
056100*    DO ARQUIVO, OU SO QUESTOES COMUNS ATE AQUI), NAO HA                  
056200*    NADA A CONFERIR.                                                     
056300     IF WS-IDX-MATERIAL-ATUAL = ZERO                                      
056400         GO TO 1350-CONFERE-SUBQ-MATERIAL-EXIT.                           
056500*    A DIVERGENCIA SO E AVISADA NO CONSOLE DO OPERADOR - O                
056600*    JOB CONTINUA E O QUIZ FICA CARREGADO DO JEITO QUE OS                 
056700*    REGISTROS "S" REALMENTE VIERAM NO ARQUIVO.                           
056800     IF WS-QTD-SUBQ-ATUAL NOT = WS-QTD-SUBQ-ESPERADO                      
056900         DISPLAY "QBANK41 - QTDE DE SUBQ DIVERGENTE P/ "                  
057000             QZT-ID (WS-IDX-MATERIAL-ATUAL).                              
057100 1350-CONFERE-SUBQ-MATERIAL-EXIT.                                         
057200     EXIT.                                                                
057300                                                                          
057400*    ACRESCENTA UMA SUB-QUESTAO NA QUESTAO DE LEITURA ATUAL               
057500*    (APONTADA POR WS-IDX-MATERIAL-ATUAL).                                
057600 1400-TRATA-REG-SUBQUESTAO.                                               
057700     ADD 1 TO WS-QTD-SUBQ-ATUAL.                                          
057800*    LIMITE DE 20 SUB-QUESTOES POR MATERIAL (TAMANHO DA                   
057900*    TABELA QZT-MQ-SUBQ) - ALEM DISSO E DESCARTADA, MAS                   
058000*    CONTINUA CONTANDO PARA A CONFERENCIA DE 1350.                        
058100     IF WS-QTD-SUBQ-ATUAL > 20                                            
058200         GO TO 1400-TRATA-REG-SUBQUESTAO-EXIT.                            
058300     MOVE WS-QTD-SUBQ-ATUAL TO                                            
058400         QZT-MQ-SUBQ-COUNT (WS-IDX-MATERIAL-ATUAL).                       
058500*    O REGISTRO "S" USA O MESMO LAYOUT DO REGISTRO "P"                    
058600*    (REG-QUIZ-QUESTAO), POR ISSO OS CAMPOS QZQ- SAO LIDOS                
058700*    AQUI TAMBEM, DA MESMA FORMA QUE EM 1200 ACIMA.                       
058800     MOVE QZQ-ID TO MQS-ID (1).                                           
058900     MOVE QZQ-STEM TO MQS-STEM (1).                                       
059000     MOVE QZQ-TYPE TO MQS-TYPE (1).                                       
059100     MOVE QZQ-POINTS TO MQS-POINTS (1).                                   
059200     MOVE QZQ-CORRECT-ANSWER TO MQS-CORRECT-ANSWER (1).                   
059300     PERFORM 1600-PARTE-ALTERNATIVAS                                      
059400         THRU 1600-PARTE-ALTERNATIVAS-EXIT.                               
059500     MOVE Q-CHOICE-COUNT TO MQS-CHOICE-COUNT (1).                         
059600     MOVE Q-CHOICES-TBL TO MQS-CHOICES-TBL (1).                           
059700*    A SUB-QUESTAO MONTADA EM QUESTION-REC (POSICAO 1) E                  
059800*    COPIADA PARA A POSICAO CORRESPONDENTE DENTRO DO                      
059900*    MATERIAL ATUAL, NA TABELA EM MEMORIA DO QUIZ.                        
060000     MOVE MQ-SUBQUESTIONS (1) TO                                          
060100         QZT-MQ-SUBQ (WS-IDX-MATERIAL-ATUAL WS-QTD-SUBQ-ATUAL).           
060200 1400-TRATA-REG-SUBQUESTAO-EXIT.                                          
060300     EXIT.                                                                
060400                                                                          
060500*    LE A PROXIMA FOLHA DE RESPOSTA (REGISTRO "A" E SEUS                  
060600*    DETALHES), CORRIGE E IMPRIME A NOTA.                                 
060700 2000-LER-FOLHA.                                                          
060800     READ ARQ-FOLHA                                                       
060900         AT END                                                           
061000             MOVE "S" TO WS-FIM-FOLHA                                     
061100             GO TO 2000-LER-FOLHA-EXIT.                                   
061200*    QUALQUER REGISTRO QUE NAO SEJA "A" NESTE PONTO E                     
061300*    IGNORADO - NA PRATICA SO ACONTECE SE O ARQUIVO VIER                  
061400*    COM LIXO OU FORA DE ORDEM.                                           
061500     IF NOT REG-AS-CABECALHO                                              
061600         GO TO 2000-LER-FOLHA-EXIT.                                       
061700     MOVE ASC-ID TO AS-ID.                                                
061800     MOVE ASC-QUIZ-ID TO AS-QUIZ-ID.                                      
061900     MOVE ASC-USER-ID TO AS-USER-ID.                                      
062000     MOVE ASC-SUBMISSAO TO AS-SUBMISSION-TIME.                            
062100     MOVE ASC-QTD-RESPOSTAS TO AS-ANSWER-COUNT.                           
062200*    LE, UMA A UMA, TODAS AS RESPOSTAS DESTA FOLHA (E OS                  
062300*    "B" DE SUB-RESPOSTA QUE VIEREM JUNTO COM CADA "R").                  
062400     PERFORM 2100-LER-RESPOSTA THRU 2100-LER-RESPOSTA-EXIT                
062500         VARYING WS-IDX-RESP FROM 1 BY 1                                  
062600         UNTIL WS-IDX-RESP > AS-ANSWER-COUNT.                             
062700*    SO DEPOIS DE TODA A FOLHA CARREGADA EM MEMORIA E QUE A               
062800*    NOTA E CALCULADA E IMPRESSA.                                         
062900     PERFORM 3000-CALCULA-NOTA-FOLHA                                      
063000         THRU 3000-CALCULA-NOTA-FOLHA-EXIT.                               
063100     PERFORM 4200-IMPRIME-NOTA THRU 4200-IMPRIME-NOTA-EXIT.               
063200     ADD 1 TO WS-QTD-FOLHAS.                                              
063300 2000-LER-FOLHA-EXIT.                                                     
063400     EXIT.                                                                
063500                                                                          
063600*    LE UM REGISTRO DE RESPOSTA ("U" COMUM OU "R" LEITURA,                
063700*    SEGUIDO DOS "B" DE SUB-RESPOSTA).                                    
063800 2100-LER-RESPOSTA.                                                       
063900     READ ARQ-FOLHA                                                       
064000         AT END                                                           
064100             MOVE "S" TO WS-FIM-FOLHA                                     
064200             GO TO 2100-LER-RESPOSTA-EXIT.                                
064300*    RESPOSTA COMUM: GRAVA O ID SELECIONADO, O TEXTO                      
064400*    PREENCHIDO (SE FOR FILL_IN_BLANK) E QUEBRA A LISTA DE                
064500*    IDS SELECIONADOS EM 1700-PARTE-GAB-RESPOSTA.                         
064600     IF REG-AS-RESPOSTA                                                   
064700         MOVE UAR-QUESTION-ID TO                                          
064800             UA-QUESTION-ID (WS-IDX-RESP)                                 
064900         MOVE UAR-SELECTED-COUNT TO                                       
065000             UA-SELECTED-COUNT (WS-IDX-RESP)                              
065100         MOVE UAR-FILLED-TEXT TO                                          
065200             UA-FILLED-TEXT (WS-IDX-RESP)                                 
065300         MOVE ZERO TO UA-SUBANSWER-COUNT (WS-IDX-RESP)                    
065400         MOVE UAR-SELECTED-IDS TO WS-SELECIONADOS-BRUTO                   
065500         PERFORM 1700-PARTE-GAB-RESPOSTA                                  
065600             THRU 1700-PARTE-GAB-RESPOSTA-EXIT                            
065700     ELSE                                                                 
065800*    RESPOSTA DE LEITURA: NAO TEM SELECAO PROPRIA, SO O                   
065900*    ID DA QUESTAO DE LEITURA E A QUANTIDADE DE SUB-                      
066000*    RESPOSTAS ("B") QUE VEM A SEGUIR.                                    
066100     IF REG-AS-LEITURA                                                    
066200         MOVE UAR-QUESTION-ID TO                                          
066300             UA-QUESTION-ID (WS-IDX-RESP)                                 
066400         MOVE ZERO TO UA-SELECTED-COUNT (WS-IDX-RESP)                     
066500         MOVE SPACES TO UA-FILLED-TEXT (WS-IDX-RESP)                      
066600         MOVE UAR-SUBANSWER-COUNT TO                                      
066700             UA-SUBANSWER-COUNT (WS-IDX-RESP)                             
066800         PERFORM 2150-LER-SUBRESPOSTAS                                    
066900             THRU 2150-LER-SUBRESPOSTAS-EXIT                              
067000             VARYING WS-IDX-SUBRESP FROM 1 BY 1                           
067100             UNTIL WS-IDX-SUBRESP >                                       
067200                   UA-SUBANSWER-COUNT (WS-IDX-RESP).                      
067300 2100-LER-RESPOSTA-EXIT.                                                  
067400     EXIT.                                                                
067500                                                                          
067600*    LE UM REGISTRO "B" (SUB-RESPOSTA) E ENCAIXA NA                       
067700*    RESPOSTA DE LEITURA ATUAL (WS-IDX-RESP) - UMA POR                    
067800*    SUB-QUESTAO DA LEITURA, NA MESMA ORDEM DO ARQUIVO.                   
067900 2150-LER-SUBRESPOSTAS.                                                   
068000     READ ARQ-FOLHA                                                       
068100         AT END                                                           
068200             MOVE "S" TO WS-FIM-FOLHA                                     
068300             GO TO 2150-LER-SUBRESPOSTAS-EXIT.                            
068400     MOVE UAR-QUESTION-ID TO                                              
068500         UAS-QUESTION-ID (WS-IDX-RESP WS-IDX-SUBRESP).                    
068600     MOVE UAR-SELECTED-COUNT TO                                           
068700         UAS-SELECTED-COUNT (WS-IDX-RESP WS-IDX-SUBRESP).                 
068800     MOVE UAR-FILLED-TEXT TO                                              
068900         UAS-FILLED-TEXT (WS-IDX-RESP WS-IDX-SUBRESP).                    
069000 2150-LER-SUBRESPOSTAS-EXIT.                                              
069100*    O REGISTRO "B" NAO TEM CAMPO DE SELECTED-IDS QUEBRADO                
069200*    EM LISTA - A COMPARACAO CONTRA O GABARITO DA SUB-                    
069300*    QUESTAO E FEITA DIRETO EM 3400 MAIS ABAIXO.                          
069400     EXIT.                                                                
069500                                                                          
069600*    QUEBRA UMA LISTA DE ALTERNATIVAS (60 OU 500 POSICOES,                
069700*    SEPARADAS POR ";") EM UMA TABELA DE TEXTOS APARADOS,                 
069800*    DESCARTANDO OS SEGMENTOS QUE FICAREM VAZIOS.                         
069900 1600-PARTE-ALTERNATIVAS.                                                 
070000     MOVE ZERO TO Q-CHOICE-COUNT.                                         
070100     MOVE 1 TO WS-PONTEIRO-ALT.                                           
070200*    O LOOP E FEITO POR GO TO (NAO HA PERFORM ... VARYING                 
070300*    AQUI) PORQUE O PONTEIRO DO UNSTRING PRECISA AVANCAR                  
070400*    MESMO QUANDO O SEGMENTO EXTRAIDO FICA VAZIO.                         
070500 1610-EXTRAI-ALT.                                                         
070600     IF WS-PONTEIRO-ALT > 500                                             
070700         GO TO 1600-PARTE-ALTERNATIVAS-EXIT.                              
070800     IF Q-CHOICE-COUNT >= 20                                              
070900         GO TO 1600-PARTE-ALTERNATIVAS-EXIT.                              
071000     MOVE SPACES TO WS-ALT-BRUTA.                                         
071100     UNSTRING QZQ-CHOICES DELIMITED BY ";"                                
071200         INTO WS-ALT-BRUTA                                                
071300         WITH POINTER WS-PONTEIRO-ALT.                                    
071400     PERFORM 1620-APARA-ALT THRU 1620-APARA-ALT-EXIT.                     
071500*    SEGMENTOS VAZIOS (DOIS ";" SEGUIDOS, OU FIM DA LISTA)                
071600*    SAO SIMPLESMENTE DESCARTADOS, SEM INCREMENTAR A                      
071700*    CONTAGEM DE ALTERNATIVAS.                                            
071800     IF WS-ALT-APARADA NOT = SPACES                                       
071900         ADD 1 TO Q-CHOICE-COUNT                                          
072000         MOVE WS-ALT-APARADA TO                                           
072100             Q-CHOICES (Q-CHOICE-COUNT).                                  
072200     GO TO 1610-EXTRAI-ALT.                                               
072300 1600-PARTE-ALTERNATIVAS-EXIT.                                            
072400     EXIT.                                                                
072500                                                                          
072600*    REMOVE OS ESPACOS A ESQUERDA DE WS-ALT-BRUTA, USANDO                 
072700*    REFERENCIA POSICIONAL (SEM FUNCAO DE TRIM).                          
072800 1620-APARA-ALT.                                                          
072900     MOVE SPACES TO WS-ALT-APARADA.                                       
073000     MOVE 1 TO WS-IDX-INI-ALT.                                            
073100*    PROCURA O PRIMEIRO CARACTERE NAO-BRANCO, POSICAO A                   
073200*    POSICAO - SE TUDO FOR BRANCO, CAI NO EXIT COM                        
073300*    WS-ALT-APARADA AINDA EM SPACES.                                      
073400 1621-ACHA-INICIO-ALT.                                                    
073500     IF WS-IDX-INI-ALT > 60                                               
073600         GO TO 1620-APARA-ALT-EXIT.                                       
073700     IF WS-ALT-BRUTA-CAR (WS-IDX-INI-ALT) NOT = SPACE                     
073800         GO TO 1622-COPIA-ALT.                                            
073900     ADD 1 TO WS-IDX-INI-ALT.                                             
074000     GO TO 1621-ACHA-INICIO-ALT.                                          
074100*    REFERENCIA POSICIONAL (:) COPIA DO INICIO ACHADO ATE                 
074200*    O FIM DO CAMPO - E A MESMA TECNICA DE APARA USADA NO                 
074300*    QBANK40.                                                             
074400 1622-COPIA-ALT.                                                          
074500     MOVE WS-ALT-BRUTA (WS-IDX-INI-ALT:) TO WS-ALT-APARADA.               
074600 1620-APARA-ALT-EXIT.                                                     
074700*    SE A ALTERNATIVA FOR TODA EM BRANCO, WS-ALT-APARADA                  
074800*    VOLTA PARA 1610 AINDA EM SPACES E O SEGMENTO E                       
074900*    DESCARTADO LA (NAO CONTA COMO ALTERNATIVA).                          
075000     EXIT.                                                                
075100                                                                          
075200*    QUEBRA A LISTA DE IDS SELECIONADOS DE UMA RESPOSTA (ATE              
075300*    20 IDS DE 36 POSICOES) NA TABELA DE RESPOSTA DA FOLHA.               
075400 1700-PARTE-GAB-RESPOSTA.                                                 
075500     MOVE 1 TO WS-PONTEIRO-GAB.                                           
075600     MOVE ZERO TO WS-QTD-GABARITO.                                        
075700 1710-EXTRAI-GAB-RESP.                                                    
075800     IF WS-PONTEIRO-GAB > 500                                             
075900         GO TO 1700-PARTE-GAB-RESPOSTA-EXIT.                              
076000     IF WS-QTD-GABARITO >= 20                                             
076100         GO TO 1700-PARTE-GAB-RESPOSTA-EXIT.                              
076200     MOVE SPACES TO WS-GAB-BRUTA.                                         
076300     UNSTRING WS-SELECIONADOS-BRUTO DELIMITED BY ";"                      
076400         INTO WS-GAB-BRUTA                                                
076500         WITH POINTER WS-PONTEIRO-GAB.                                    
076600     PERFORM 1720-APARA-GAB THRU 1720-APARA-GAB-EXIT.                     
076700     IF WS-GAB-APARADA NOT = SPACES                                       
076800         ADD 1 TO WS-QTD-GABARITO                                         
076900         MOVE WS-GAB-APARADA TO UA-SELECTED-CHOICE-IDS                    
077000             (WS-IDX-RESP WS-QTD-GABARITO).                               
077100     GO TO 1710-EXTRAI-GAB-RESP.                                          
077200 1700-PARTE-GAB-RESPOSTA-EXIT.                                            
077300*    A CONTAGEM REAL (APOS DESCARTAR VAZIOS) SUBSTITUI A                  
077400*    CONTAGEM QUE VEIO NO REGISTRO "U" - EVITA DIVERGENCIA                
077500*    SE A FOLHA TROUXE UM SEPARADOR A MAIS OU A MENOS.                    
077600     MOVE WS-QTD-GABARITO TO                                              
077700         UA-SELECTED-COUNT (WS-IDX-RESP).                                 
077800     EXIT.                                                                
077900                                                                          
078000*    MESMA APARADA (TRIM) DE 1620, SO QUE PARA CAMPOS DE                  
078100*    36 POSICOES (IDS), REAPROVEITADA TAMBEM POR 3210/3400.               
078200 1720-APARA-GAB.                                                          
078300     MOVE SPACES TO WS-GAB-APARADA.                                       
078400     MOVE 1 TO WS-IDX-INI-GAB.                                            
078500 1721-ACHA-INICIO-GAB.                                                    
078600     IF WS-IDX-INI-GAB > 36                                               
078700         GO TO 1720-APARA-GAB-EXIT.                                       
078800     IF WS-GAB-BRUTA-CAR (WS-IDX-INI-GAB) NOT = SPACE                     
078900         GO TO 1722-COPIA-GAB.                                            
079000     ADD 1 TO WS-IDX-INI-GAB.                                             
079100     GO TO 1721-ACHA-INICIO-GAB.                                          
079200 1722-COPIA-GAB.                                                          
079300     MOVE WS-GAB-BRUTA (WS-IDX-INI-GAB:) TO WS-GAB-APARADA.               
079400 1720-APARA-GAB-EXIT.                                                     
079500*    USADO POR 1700 (LISTA DE SELECIONADOS), 3210                         
079600*    (GABARITO DA QUESTAO COMUM) E 3400 (GABARITO DA                      
079700*    SUB-QUESTAO) - UM SO LUGAR PARA A MESMA APARADA.                     
079800     EXIT.                                                                
079900                                                                          
080000*    CALCULA A NOTA TOTAL DA FOLHA, VARRENDO CADA RESPOSTA                
080100*    NA ORDEM EM QUE FOI SUBMETIDA. O ACUMULADOR                          
080200*    WS-TOTAL-SCORE E ZERADO AQUI, ANTES DE COMECAR A                     
080300*    VARREDURA - NAO SOBRA NOTA DE NENHUMA FOLHA ANTERIOR.                
080400 3000-CALCULA-NOTA-FOLHA.                                                 
080500     MOVE ZERO TO WS-TOTAL-SCORE.                                         
080600     PERFORM 3010-CALCULA-NOTA-1-RESPOSTA                                 
080700         THRU 3010-CALCULA-NOTA-1-RESPOSTA-EXIT                           
080800         VARYING WS-IDX-RESP FROM 1 BY 1                                  
080900         UNTIL WS-IDX-RESP > AS-ANSWER-COUNT.                             
081000 3000-CALCULA-NOTA-FOLHA-EXIT.                                            
081100     EXIT.                                                                
081200                                                                          
081300*    TRATA UMA RESPOSTA DE CADA VEZ: LOCALIZA A QUESTAO                   
081400*    CORRESPONDENTE NO QUIZ E MANDA CALCULAR A NOTA PELA                  
081500*    ROTINA CERTA (LEITURA OU COMUM) - RESPOSTA CUJA                      
081600*    QUESTAO NAO FOI ACHADA NO QUIZ E SIMPLESMENTE IGNORADA               
081700*    (NAO PONTUA E NAO REJEITA A FOLHA).                                  
081800 3010-CALCULA-NOTA-1-RESPOSTA.                                            
081900     PERFORM 3100-LOCALIZA-QUESTAO                                        
082000         THRU 3100-LOCALIZA-QUESTAO-EXIT.                                 
082100     IF NOT WS-QUESTAO-ACHADA                                             
082200         GO TO 3010-CALCULA-NOTA-1-RESPOSTA-EXIT.                         
082300*    QUESTAO DE LEITURA TEM ROTINA PROPRIA PORQUE PRECISA                 
082400*    SOMAR VARIAS SUB-RESPOSTAS, NAO SO UMA - A ROTINA DE                 
082500*    LEITURA JA SOMA DIRETO EM WS-TOTAL-SCORE, POR ISSO O                 
082600*    ADD ABAIXO SO ACONTECE NO RAMO DA QUESTAO COMUM.                     
082700     IF QZT-TYPE (WS-IDX-QUESTAO-ACHADA) = "READING"                      
082800         PERFORM 3300-CALCULA-NOTA-LEITURA                                
082900             THRU 3300-CALCULA-NOTA-LEITURA-EXIT                          
083000     ELSE                                                                 
083100         PERFORM 3200-CALCULA-NOTA-RESPOSTA                               
083200             THRU 3200-CALCULA-NOTA-RESPOSTA-EXIT                         
083300         ADD WS-NOTA-RESPOSTA TO WS-TOTAL-SCORE.                          
083400 3010-CALCULA-NOTA-1-RESPOSTA-EXIT.                                       
083500     EXIT.                                                                
083600                                                                          
083700*    VARRE QZ-QUESTIONS PROCURANDO A QUESTAO CUJO ID BATE                 
083800*    COM A RESPOSTA ATUAL. A PRIMEIRA QUE ACHAR VALE.                     
083900 3100-LOCALIZA-QUESTAO.                                                   
084000     MOVE "N" TO WS-ACHOU-QUESTAO.                                        
084100     MOVE ZERO TO WS-IDX-QUESTAO-ACHADA.                                  
084200*    A VARREDURA E LINEAR E PARA NO PRIMEIRO ACERTO OU NO                 
084300*    FIM DA TABELA - QZ-QUESTION-COUNT VEM DO CABECALHO                   
084400*    "Q", NAO DE WS-QTD-QUIZ-CARREGADO.                                   
084500     PERFORM 3110-COMPARA-1-QUESTAO                                       
084600         THRU 3110-COMPARA-1-QUESTAO-EXIT                                 
084700         VARYING WS-IDX-QZT FROM 1 BY 1                                   
084800         UNTIL WS-IDX-QZT > QZ-QUESTION-COUNT                             
084900               OR WS-QUESTAO-ACHADA.                                      
085000 3100-LOCALIZA-QUESTAO-EXIT.                                              
085100     EXIT.                                                                
085200                                                                          
085300*    COMPARA O ID DA QUESTAO NA POSICAO WS-IDX-QZT CONTRA                 
085400*    O ID DA RESPOSTA ATUAL - PRIMEIRA BATIDA GANHA.                      
085500 3110-COMPARA-1-QUESTAO.                                                  
085600     IF QZT-ID (WS-IDX-QZT) = UA-QUESTION-ID (WS-IDX-RESP)                
085700         MOVE "S" TO WS-ACHOU-QUESTAO                                     
085800         MOVE WS-IDX-QZT TO WS-IDX-QUESTAO-ACHADA.                        
085900 3110-COMPARA-1-QUESTAO-EXIT.                                             
086000*    SE DUAS QUESTOES TIVEREM O MESMO ID (NAO DEVERIA                     
086100*    ACONTECER), A PRIMEIRA DA TABELA GANHA.                              
086200     EXIT.                                                                
086300                                                                          
086400*    NOTA DE UMA RESPOSTA COMUM (TUDO-OU-NADA): SO PONTUA SE              
086500*    A LISTA SELECIONADA FOR IGUAL AO GABARITO, NA MESMA                  
086600*    ORDEM E QUANTIDADE.                                                  
086700 3200-CALCULA-NOTA-RESPOSTA.                                              
086800     MOVE ZERO TO WS-NOTA-RESPOSTA.                                       
086900*    RESPOSTA EM BRANCO (NADA SELECIONADO) NUNCA PONTUA -                 
087000*    NEM PRECISA MONTAR O GABARITO PARA COMPARAR.                         
087100     IF UA-SELECTED-COUNT (WS-IDX-RESP) = ZERO                            
087200         GO TO 3200-CALCULA-NOTA-RESPOSTA-EXIT.                           
087300     PERFORM 3210-PARTE-GABARITO                                          
087400         THRU 3210-PARTE-GABARITO-EXIT.                                   
087500*    QUANTIDADE DIFERENTE JA BASTA PARA REPROVAR A                        
087600*    RESPOSTA - NEM PRECISA COMPARAR ITEM A ITEM.                         
087700     IF WS-QTD-GABARITO NOT =                                             
087800           UA-SELECTED-COUNT (WS-IDX-RESP)                                
087900         GO TO 3200-CALCULA-NOTA-RESPOSTA-EXIT.                           
088000     MOVE "S" TO WS-IGUAL.                                                
088100*    COMPARA POSICAO A POSICAO - QUALQUER DIFERENCA DESLIGA               
088200*    WS-IGUAL, MAS O LOOP CONTINUA ATE O FIM (NAO HA GO TO                
088300*    DE SAIDA ANTECIPADA AQUI, DIFERENTE DE OUTRAS ROTINAS).              
088400     PERFORM 3220-COMPARA-1-ITEM-GAB                                      
088500         THRU 3220-COMPARA-1-ITEM-GAB-EXIT                                
088600         VARYING WS-GAB-IDX FROM 1 BY 1                                   
088700         UNTIL WS-GAB-IDX > WS-QTD-GABARITO.                              
088800     IF WS-E-IGUAL                                                        
088900         MOVE QZT-POINTS (WS-IDX-QUESTAO-ACHADA)                          
089000             TO WS-NOTA-RESPOSTA.                                         
089100 3200-CALCULA-NOTA-RESPOSTA-EXIT.                                         
089200     EXIT.                                                                
089300                                                                          
089400*    QUEBRA O GABARITO DA QUESTAO ACHADA EM UMA LISTA DE IDS              
089500*    (MESMA TECNICA DE ";" USADA PARA ALTERNATIVAS).                      
089600 3210-PARTE-GABARITO.                                                     
089700     MOVE 1 TO WS-PONTEIRO-GAB.                                           
089800     MOVE ZERO TO WS-QTD-GABARITO.                                        
089900 3211-EXTRAI-GAB.                                                         
090000     IF WS-PONTEIRO-GAB > 200                                             
090100         GO TO 3210-PARTE-GABARITO-EXIT.                                  
090200     IF WS-QTD-GABARITO >= 20                                             
090300         GO TO 3210-PARTE-GABARITO-EXIT.                                  
090400     MOVE SPACES TO WS-GAB-BRUTA.                                         
090500     UNSTRING QZT-CORRECT-ANSWER (WS-IDX-QUESTAO-ACHADA)                  
090600         DELIMITED BY ";"                                                 
090700         INTO WS-GAB-BRUTA                                                
090800         WITH POINTER WS-PONTEIRO-GAB.                                    
090900     PERFORM 1720-APARA-GAB THRU 1720-APARA-GAB-EXIT.                     
091000     IF WS-GAB-APARADA NOT = SPACES                                       
091100         ADD 1 TO WS-QTD-GABARITO                                         
091200         MOVE WS-GAB-APARADA TO                                           
091300             WS-GABARITO-TBL (WS-QTD-GABARITO).                           
091400     GO TO 3211-EXTRAI-GAB.                                               
091500 3210-PARTE-GABARITO-EXIT.                                                
091600     EXIT.                                                                
091700                                                                          
091800*    COMPARA UM ITEM DO GABARITO CONTRA O ITEM SELECIONADO                
091900*    NA MESMA POSICAO - QUALQUER DIFERENCA DESLIGA WS-IGUAL.              
092000 3220-COMPARA-1-ITEM-GAB.                                                 
092100     IF WS-GABARITO-TBL (WS-GAB-IDX) NOT =                                
092200           UA-SELECTED-CHOICE-IDS (WS-IDX-RESP WS-GAB-IDX)                
092300         MOVE "N" TO WS-IGUAL.                                            
092400 3220-COMPARA-1-ITEM-GAB-EXIT.                                            
092500*    ESTE PARAGRAFO E CHAMADO UMA VEZ PARA CADA POSICAO                   
092600*    DO GABARITO - WS-IGUAL SO VOLTA A "S" NA PROXIMA                     
092700*    RESPOSTA, EM 3200-CALCULA-NOTA-RESPOSTA.                             
092800     EXIT.                                                                
092900                                                                          
093000*    QUESTAO DE LEITURA: SOMA O PROPRIO TOTAL DAS SUB-                    
093100*    QUESTOES (SEMPRE), MAIS A NOTA DE CADA SUB-RESPOSTA                  
093200*    ACHADA PELO ID DA SUB-QUESTAO.                                       
093300 3300-CALCULA-NOTA-LEITURA.                                               
093400*    O TOTAL DE PONTOS DE TODAS AS SUB-QUESTOES DA LEITURA                
093500*    E SOMADO SEMPRE, MESMO QUE O ALUNO NAO TENHA                         
093600*    RESPONDIDO NENHUMA - E O "PISO" DA QUESTAO DE LEITURA                
093700*    NESTE SISTEMA (VER HISTORICO 23/01/1993 ACIMA).                      
093800     PERFORM 3310-SOMA-PONTOS-SUBQ                                        
093900         THRU 3310-SOMA-PONTOS-SUBQ-EXIT                                  
094000         VARYING WS-IDX-MQSUBQ FROM 1 BY 1                                
094100         UNTIL WS-IDX-MQSUBQ >                                            
094200               QZT-MQ-SUBQ-COUNT (WS-IDX-QUESTAO-ACHADA).                 
094300*    DEPOIS DO PISO, CADA SUB-QUESTAO RESPONDIDA E                        
094400*    COMPARADA CONTRA O PROPRIO GABARITO, SOMANDO OS                      
094500*    PONTOS DE ACERTO POR CIMA DO PISO JA SOMADO ACIMA.                   
094600     PERFORM 3320-CALCULA-NOTA-1-SUBQ                                     
094700         THRU 3320-CALCULA-NOTA-1-SUBQ-EXIT                               
094800         VARYING WS-IDX-MQSUBQ FROM 1 BY 1                                
094900         UNTIL WS-IDX-MQSUBQ >                                            
095000               QZT-MQ-SUBQ-COUNT (WS-IDX-QUESTAO-ACHADA).                 
095100 3300-CALCULA-NOTA-LEITURA-EXIT.                                          
095200     EXIT.                                                                
095300                                                                          
095400*    SOMA O PONTO DE UMA SUB-QUESTAO AO TOTAL DA FOLHA,                   
095500*    INDEPENDENTE DE TER SIDO RESPONDIDA (VER COMENTARIO                  
095600*    DE 3300 ACIMA SOBRE O "PISO" DA QUESTAO DE LEITURA).                 
095700 3310-SOMA-PONTOS-SUBQ.                                                   
095800     ADD QZT-MQS-POINTS                                                   
095900           (WS-IDX-QUESTAO-ACHADA WS-IDX-MQSUBQ)                          
096000         TO WS-TOTAL-SCORE.                                               
096100 3310-SOMA-PONTOS-SUBQ-EXIT.                                              
096200     EXIT.                                                                
096300                                                                          
096400*    CALCULA E SOMA A NOTA EXTRA DE UMA SUB-QUESTAO, SE O                 
096500*    ALUNO TIVER MANDADO UMA SUB-RESPOSTA PARA ELA.                       
096600 3320-CALCULA-NOTA-1-SUBQ.                                                
096700     PERFORM 3330-LOCALIZA-SUBRESPOSTA                                    
096800         THRU 3330-LOCALIZA-SUBRESPOSTA-EXIT.                             
096900*    SUB-QUESTAO SEM SUB-RESPOSTA CORRESPONDENTE NA FOLHA                 
097000*    JA FICOU CONTEMPLADA PELO PISO DE 3310 - NAO SOMA                    
097100*    NADA A MAIS AQUI.                                                    
097200     IF NOT WS-SUBRESP-ACHADA                                             
097300         GO TO 3320-CALCULA-NOTA-1-SUBQ-EXIT.                             
097400     PERFORM 3400-CALCULA-NOTA-SUBRESPOSTA                                
097500         THRU 3400-CALCULA-NOTA-SUBRESPOSTA-EXIT.                         
097600     ADD WS-NOTA-RESPOSTA TO WS-TOTAL-SCORE.                              
097700 3320-CALCULA-NOTA-1-SUBQ-EXIT.                                           
097800     EXIT.                                                                
097900                                                                          
098000*    PROCURA, ENTRE AS SUB-RESPOSTAS DA RESPOSTA ATUAL, A                 
098100*    QUE BATE COM O ID DA SUB-QUESTAO WS-IDX-MQSUBQ.                      
098200 3330-LOCALIZA-SUBRESPOSTA.                                               
098300     MOVE "N" TO WS-ACHOU-SUBRESP.                                        
098400     MOVE ZERO TO WS-IDX-SUBRESP-ACHADA.                                  
098500     PERFORM 3340-COMPARA-1-SUBRESPOSTA                                   
098600         THRU 3340-COMPARA-1-SUBRESPOSTA-EXIT                             
098700         VARYING WS-IDX-SUBRESP FROM 1 BY 1                               
098800         UNTIL WS-IDX-SUBRESP >                                           
098900               UA-SUBANSWER-COUNT (WS-IDX-RESP)                           
099000               OR WS-SUBRESP-ACHADA.                                      
099100 3330-LOCALIZA-SUBRESPOSTA-EXIT.                                          
099200     EXIT.                                                                
099300                                                                          
099400*    COMPARA O ID DA SUB-RESPOSTA NA POSICAO WS-IDX-SUBRESP               
099500*    CONTRA O ID DA SUB-QUESTAO ATUAL - PRIMEIRA BATIDA GANHA.            
099600 3340-COMPARA-1-SUBRESPOSTA.                                              
099700     IF UAS-QUESTION-ID (WS-IDX-RESP WS-IDX-SUBRESP) =                    
099800           QZT-MQS-ID (WS-IDX-QUESTAO-ACHADA WS-IDX-MQSUBQ)               
099900         MOVE "S" TO WS-ACHOU-SUBRESP                                     
100000         MOVE WS-IDX-SUBRESP TO WS-IDX-SUBRESP-ACHADA.                    
100100 3340-COMPARA-1-SUBRESPOSTA-EXIT.                                         
100200*    MESMA OBSERVACAO DE 3110 ACIMA - PRIMEIRA SUB-RESPOSTA               
100300*    COM O ID BATENDO GANHA, NAO HA CHECAGEM DE DUPLICATA.                
100400     EXIT.                                                                
100500                                                                          
100600*    NOTA DE UMA SUB-RESPOSTA, MESMA REGRA TUDO-OU-NADA DA                
100700*    QUESTAO COMUM, SO QUE CONTRA O GABARITO DA SUB-QUESTAO.              
100800 3400-CALCULA-NOTA-SUBRESPOSTA.                                           
100900     MOVE ZERO TO WS-NOTA-RESPOSTA.                                       
101000     IF UAS-SELECTED-COUNT                                                
101100           (WS-IDX-RESP WS-IDX-SUBRESP-ACHADA) = ZERO                     
101200         GO TO 3400-CALCULA-NOTA-SUBRESPOSTA-EXIT.                        
101300*    O GABARITO DA SUB-QUESTAO E QUEBRADO AQUI MESMO, EM                  
101400*    LINHA, EM VEZ DE UM PARAGRAFO SEPARADO COMO 3210 -                   
101500*    A SUB-QUESTAO PRECISA DE DOIS INDICES (MATERIAL E                    
101600*    SUBQ) PARA ACHAR O GABARITO, POR ISSO O UNSTRING FICA                
101700*    DIRETO AQUI.                                                         
101800     MOVE 1 TO WS-PONTEIRO-GAB.                                           
101900     MOVE ZERO TO WS-QTD-GABARITO.                                        
102000 3410-EXTRAI-GAB-SUBQ.                                                    
102100     IF WS-PONTEIRO-GAB > 200                                             
102200         GO TO 3420-COMPARA-SUBQ.                                         
102300     IF WS-QTD-GABARITO >= 20                                             
102400         GO TO 3420-COMPARA-SUBQ.                                         
102500     MOVE SPACES TO WS-GAB-BRUTA.                                         
102600     UNSTRING QZT-MQS-CORRECT-ANSWER                                      
102700           (WS-IDX-QUESTAO-ACHADA WS-IDX-MQSUBQ)                          
102800         DELIMITED BY ";"                                                 
102900         INTO WS-GAB-BRUTA                                                
103000         WITH POINTER WS-PONTEIRO-GAB.                                    
103100     PERFORM 1720-APARA-GAB THRU 1720-APARA-GAB-EXIT.                     
103200     IF WS-GAB-APARADA NOT = SPACES                                       
103300         ADD 1 TO WS-QTD-GABARITO                                         
103400         MOVE WS-GAB-APARADA TO                                           
103500             WS-GABARITO-TBL (WS-QTD-GABARITO).                           
103600     GO TO 3410-EXTRAI-GAB-SUBQ.                                          
103700*    A PARTIR DAQUI E A MESMA LOGICA DE 3200 ACIMA:                       
103800*    QUANTIDADE DIFERENTE JA REPROVA, SENAO COMPARA ITEM A                
103900*    ITEM E SO PONTUA SE TUDO BATER.                                      
104000 3420-COMPARA-SUBQ.                                                       
104100     IF WS-QTD-GABARITO NOT = UAS-SELECTED-COUNT                          
104200           (WS-IDX-RESP WS-IDX-SUBRESP-ACHADA)                            
104300         GO TO 3400-CALCULA-NOTA-SUBRESPOSTA-EXIT.                        
104400     MOVE "S" TO WS-IGUAL.                                                
104500     PERFORM 3430-COMPARA-1-ITEM-SUBQ                                     
104600         THRU 3430-COMPARA-1-ITEM-SUBQ-EXIT                               
104700         VARYING WS-GAB-IDX FROM 1 BY 1                                   
104800         UNTIL WS-GAB-IDX > WS-QTD-GABARITO.                              
104900     IF WS-E-IGUAL                                                        
105000         MOVE QZT-MQS-POINTS                                              
105100               (WS-IDX-QUESTAO-ACHADA WS-IDX-MQSUBQ)                      
105200             TO WS-NOTA-RESPOSTA.                                         
105300 3400-CALCULA-NOTA-SUBRESPOSTA-EXIT.                                      
105400     EXIT.                                                                
105500                                                                          
105600*    MESMA COMPARACAO ITEM A ITEM DE 3220 ACIMA, SO QUE                   
105700*    CONTRA A LISTA DE SELECIONADOS DA SUB-RESPOSTA.                      
105800 3430-COMPARA-1-ITEM-SUBQ.                                                
105900     IF WS-GABARITO-TBL (WS-GAB-IDX) NOT =                                
106000           UAS-SELECTED-CHOICE-IDS (WS-IDX-RESP                           
106100               WS-IDX-SUBRESP-ACHADA WS-GAB-IDX)                          
106200         MOVE "N" TO WS-IGUAL.                                            
106300 3430-COMPARA-1-ITEM-SUBQ-EXIT.                                           
106400*    MESMA OBSERVACAO DE 3220 ACIMA, AGORA PARA O GABARITO                
106500*    DA SUB-QUESTAO DE LEITURA.                                           
106600     EXIT.                                                                
106700                                                                          
106800*    IMPRIME O CABECALHO DO RELATORIO DE NOTAS.                           
106900 4100-IMPRIME-CABECALHO-NOTA.                                             
107000     MOVE WS-DIA-SIS TO CAB-DIA.                                          
107100     MOVE WS-MES-SIS TO CAB-MES.                                          
107200     MOVE WS-ANO-SIS TO CAB-ANO.                                          
107300     WRITE REG-NOTA FROM WS-CAB-TITULO-NOTA.                              
107400     WRITE REG-NOTA FROM WS-CAB-COLUNAS-NOTA.                             
107500     WRITE REG-NOTA FROM WS-LINHA-BRANCO-NOTA.                            
107600 4100-IMPRIME-CABECALHO-NOTA-EXIT.                                        
107700     EXIT.                                                                
107800                                                                          
107900*    IMPRIME A LINHA DE NOTA DA FOLHA ATUAL.                              
108000 4200-IMPRIME-NOTA.                                                       
108100     MOVE AS-ID TO DET-FOLHA-ID.                                          
108200     MOVE WS-TOTAL-SCORE TO DET-NOTA.                                     
108300     WRITE REG-NOTA FROM WS-DET-NOTA.                                     
108400 4200-IMPRIME-NOTA-EXIT.                                                  
108500     EXIT.                                                                
108600                                                                          
108700*    IMPRIME O RODAPE COM O TOTAL DE FOLHAS PROCESSADAS.                  
108800 4900-IMPRIME-RODAPE-NOTA.                                                
108900     MOVE WS-QTD-FOLHAS TO RODAPE-QTD-FOLHAS.                             
109000     WRITE REG-NOTA FROM WS-LINHA-BRANCO-NOTA.                            
109100     WRITE REG-NOTA FROM WS-RODAPE-NOTA.                                  
109200 4900-IMPRIME-RODAPE-NOTA-EXIT.                                           
109300     EXIT.                                                                
109400                                                                          
109500*    FECHA OS TRES ARQUIVOS ANTES DO STOP RUN.                            
109600 0900-FECHAR-ARQUIVOS.                                                    
109700     CLOSE ARQ-QUIZ.                                                      
109800     CLOSE ARQ-FOLHA.                                                     
109900     CLOSE ARQ-NOTA.                                                      
110000 0900-FECHAR-ARQUIVOS-EXIT.                                               
110100*    FIM DO JOB - A CONTAGEM DE FOLHAS DO RODAPE JA FOI                   
110200*    IMPRESSA ANTES DESTE PARAGRAFO RODAR.                                
110300     EXIT.                                                                
