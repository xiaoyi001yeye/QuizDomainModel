000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    QBANK40.                                                  
000300 AUTHOR.        R.F.MACHADO.                                              
000400 INSTALLATION.  ELDORADO SISTEMAS.                                        
000500 DATE-WRITTEN.  04/02/1991.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO.                                              
000800************************************************************              
000900*    QBANK40 - IMPORTACAO DO BANCO DE QUESTOES                            
001000*    LE O ARQUIVO DE LINHAS EXTRAIDAS DA PLANILHA DE PROVA,               
001100*    VALIDA CADA LINHA, MONTA A QUESTAO E GERA O RELATORIO                
001200*    DE QUESTOES ACEITAS. LINHAS INVALIDAS SAO REJEITADAS,                
001300*    RELACIONADAS NO RELATORIO, SEM PARAR O PROCESSAMENTO.                
001400************************************************************              
001500*    HISTORICO DE ALTERACOES                                              
001600*    04/02/1991  RFM  VERSAO INICIAL - CARGA DO BANCO DE                  
001700*                     QUESTOES A PARTIR DA PLANILHA                       
001800*    19/08/1992  RFM  INCLUIDA REJEICAO DE LINHA COM MOTIVO,              
001900*                     SEM PARAR O PROCESSAMENTO                           
002000*    11/05/1995  LCM  ALTERNATIVAS PASSARAM A SER APARADAS                
002100*                     (TRIM) ANTES DE GRAVADAS NA QUESTAO                 
002200*    02/11/1998  LCM  REVISAO Y2K - CONFERIDO, SEM CAMPO DE               
002300*                     DATA COM 2 DIGITOS DE ANO AQUI                      
002400*    09/09/2004  JPS  RELATORIO PASSOU A LISTAR AS LINHAS                 
002500*                     REJEITADAS SEPARADAS DAS ACEITAS                    
002600************************************************************              
002700 ENVIRONMENT DIVISION.                                                    
002800 CONFIGURATION SECTION.                                                   
002900*    SPECIAL-NAMES SO DECLARA O MNEMONICO DO CONSOLE, POR                 
003000*    PADRAO DA CASA - ESTE PROGRAMA NAO USA DISPLAY/ACCEPT                
003100*    NO CONSOLE, MAS A SECAO FICA AQUI POR PADRONIZACAO.                  
003200 SPECIAL-NAMES.                                                           
003300     CONSOLE IS CONSOLE-DISPLAY.                                          
003400 INPUT-OUTPUT SECTION.                                                    
003500 FILE-CONTROL.                                                            
003600*    ARQ-QUESTOES E O ARQUIVO DE ENTRADA, JA EXTRAIDO DA                  
003700*    PLANILHA DE PROVA POR PROCESSO ANTERIOR (FORA DESTE                  
003800*    PROGRAMA) - AQUI SO INTERESSA O TEXTO POSICIONAL.                    
003900     SELECT ARQ-QUESTOES ASSIGN TO QROWIN                                 
004000            ORGANIZATION IS LINE SEQUENTIAL                               
004100            FILE STATUS IS WS-FS-ENTRADA.                                 
004200*    ARQ-RELATORIO E O RELATORIO DE IMPORTACAO, 132 COLUNAS,              
004300*    LISTADO NA IMPRESSORA DO TURNO OU DESVIADO PARA DISCO.               
004400     SELECT ARQ-RELATORIO ASSIGN TO QBKRPT                                
004500            ORGANIZATION IS LINE SEQUENTIAL                               
004600            FILE STATUS IS WS-FS-RELATORIO.                               
004700*    NENHUM OUTRO ARQUIVO E ABERTO POR ESTE PROGRAMA - O                  
004800*    CADASTRO DE QUESTOES PROPRIAMENTE DITO (COM AS                       
004900*    QUESTOES JA VALIDADAS) FICA A CARGO DO QBANK41.                      
005000*                                                                         
005100 DATA DIVISION.                                                           
005200 FILE SECTION.                                                            
005300*    REG-ENTRADA E UMA LINHA DA PLANILHA JA QUEBRADA EM                   
005400*    CAMPOS POSICIONAIS. O ID VEM DA PLANILHA (GERADO LA                  
005500*    NA ORIGEM), NAO E GERADO AQUI.                                       
005600 FD  ARQ-QUESTOES                                                         
005700     LABEL RECORD IS STANDARD.                                            
005800 01  REG-ENTRADA.                                                         
005900*        IDENTIFICADOR UNICO DA QUESTAO, GERADO NA PLANILHA               
006000     03  ROW-ID                PIC X(36).                                 
006100*        TEXTO DO ENUNCIADO DA QUESTAO                                    
006200     03  ROW-STEM              PIC X(200).                                
006300*        TIPO DA QUESTAO, AINDA CRU (SEM NORMALIZAR)                      
006400     03  ROW-TYPE              PIC X(20).                                 
006500*        ALTERNATIVAS SEPARADAS POR ";", QUANDO HOUVER                    
006600     03  ROW-CHOICES           PIC X(500).                                
006700*        RESPOSTA(S) CORRETA(S), FORMATO DEPENDE DO TIPO                  
006800     03  ROW-CORRECT-ANSWER    PIC X(200).                                
006900*        PONTUACAO DA QUESTAO - TEM QUE SER NUMERICO                      
007000     03  ROW-POINTS            PIC 9(04).                                 
007100     03  FILLER                PIC X(40).                                 
007200                                                                          
007300 FD  ARQ-RELATORIO                                                        
007400     LABEL RECORD IS OMITTED.                                             
007500 01  REG-RELATORIO             PIC X(132).                                
007600                                                                          
007700***********************************                                       
007800 WORKING-STORAGE SECTION.                                                 
007900*    A QUESTAO MONTADA A PARTIR DA LINHA (QUESTION-REC) VEM               
008000*    DA COPYBOOK COMPARTILHADA COM O QBANK41, PARA OS DOIS                
008100*    PROGRAMAS ENXERGAREM O MESMO LAYOUT DE QUESTAO.                      
008200 COPY QBKQUES.                                                            
008300                                                                          
008400*    CODIGOS DE RETORNO (FILE STATUS) DOS DOIS ARQUIVOS -                 
008500*    SO CONFERIDOS INDIRETAMENTE, VIA AT END NAS LEITURAS.                
008600 77  WS-FS-ENTRADA             PIC XX.                                    
008700     88  WS-FS-ENTRADA-OK          VALUE "00".                            
008800 77  WS-FS-RELATORIO           PIC XX.                                    
008900     88  WS-FS-RELATORIO-OK        VALUE "00".                            
009000*    WS-FIM-ENTRADA CONTROLA O LOOP PRINCIPAL DE LEITURA -                
009100*    LIGADO SO NO AT END DA LEITURA DE ARQ-QUESTOES.                      
009200 77  WS-FIM-ENTRADA            PIC X     VALUE "N".                       
009300     88  WS-E-FIM-ENTRADA          VALUE "S".                             
009400*    WS-LINHA-VALIDA E LIGADA/DESLIGADA A CADA LINHA LIDA -               
009500*    NAO ACUMULA DE UMA LINHA PARA OUTRA.                                 
009600 77  WS-LINHA-VALIDA           PIC X     VALUE "S".                       
009700     88  WS-E-VALIDA                VALUE "S".                            
009800     88  WS-E-INVALIDA              VALUE "N".                            
009900*    MOTIVO DA REJEICAO DA LINHA ATUAL, PARA O RELATORIO -                
010000*    SO TEM SENTIDO QUANDO WS-E-INVALIDA.                                 
010100 77  WS-MOTIVO-REJEICAO        PIC X(40) VALUE SPACES.                    
010200                                                                          
010300*    CONTADORES DO PROCESSAMENTO, USADOS NO RODAPE DO                     
010400*    RELATORIO FINAL - TODOS ZERADOS NO INICIO DO JOB.                    
010500 77  WS-NRO-LINHA              PIC 9(05) COMP VALUE ZERO.                 
010600 77  WS-TOT-LIDAS              PIC 9(05) COMP VALUE ZERO.                 
010700 77  WS-TOT-ACEITAS            PIC 9(05) COMP VALUE ZERO.                 
010800 77  WS-TOT-REJEITADAS         PIC 9(05) COMP VALUE ZERO.                 
010900*    WS-QTD-ALT E WS-PONTEIRO-ALT SAO DE USO EXCLUSIVO DA                 
011000*    QUEBRA DE ALTERNATIVAS (PARAGRAFO 2200) - VER ABAIXO.                
011100 77  WS-QTD-ALT                PIC 9(02) COMP VALUE ZERO.                 
011200 77  WS-PONTEIRO-ALT           PIC 9(03) COMP VALUE 1.                    
011300*    WS-IDX-INI E DE USO EXCLUSIVO DO APARADOR DE                         
011400*    ALTERNATIVAS (PARAGRAFO 2220).                                       
011500 77  WS-IDX-INI                PIC 9(02) COMP VALUE ZERO.                 
011600*    WS-TIPO-LEN E WS-IDX-TIPO SAO DE USO EXCLUSIVO DO                    
011700*    NORMALIZADOR DE TIPO (PARAGRAFO 2100).                               
011800 77  WS-TIPO-LEN               PIC 9(02) COMP VALUE ZERO.                 
011900 77  WS-IDX-TIPO               PIC 9(02) COMP VALUE ZERO.                 
012000*    WS-IDX-IMPR PERCORRE AS TABELAS DE ACEITAS E DE                      
012100*    REJEITADAS NA HORA DE IMPRIMIR O RELATORIO FINAL.                    
012200 77  WS-IDX-IMPR               PIC 9(03) COMP VALUE ZERO.                 
012300                                                                          
012400*    DATA DO SISTEMA, SO PARA O CABECALHO DO RELATORIO -                  
012500*    NAO E GRAVADA EM NENHUMA QUESTAO NEM CONTROLA NADA.                  
012600 01  WS-DATA-SISTEMA.                                                     
012700     03  WS-ANO-SIS            PIC 99.                                    
012800     03  WS-MES-SIS            PIC 99.                                    
012900     03  WS-DIA-SIS            PIC 99.                                    
013000*    A REDEFINICAO ABAIXO NUNCA E REFERENCIADA NESTE                      
013100*    PROGRAMA - FICA DISPONIVEL CASO ALGUM DIA SE PRECISE                 
013200*    COMPARAR A DATA DO SISTEMA NUMA UNICA CONTA.                         
013300 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.                         
013400     03  WS-DATA-SISTEMA-NUM   PIC 9(06).                                 
013500                                                                          
013600*    WS-TIPO-NORM GUARDA O TIPO DA QUESTAO JA MAIUSCULIZADO;              
013700*    A REDEFINICAO EM TABELA DE 1 POSICAO PERMITE VARRER                  
013800*    CARACTER A CARACTER NA TROCA DE ESPACO POR SUBLINHADO.               
013900 01  WS-TIPO-NORM.                                                        
014000     03  WS-TIPO-NORM-TXT      PIC X(20).                                 
014100 01  WS-TIPO-NORM-TAB REDEFINES WS-TIPO-NORM.                             
014200     03  WS-TIPO-NORM-CAR OCCURS 20 TIMES                                 
014300               INDEXED BY WS-TIPO-NORM-IDX                                
014400               PIC X.                                                     
014500                                                                          
014600*    WS-ALT-BRUTA RECEBE CADA PEDACO EXTRAIDO DE ROW-CHOICES              
014700*    (AINDA COM OS ESPACOS EM BRANCO A ESQUERDA, SE HOUVER);              
014800*    A REDEFINICAO SERVE PARA O APARAR (TRIM) MANUAL ABAIXO.              
014900 01  WS-ALT-BRUTA              PIC X(60).                                 
015000 01  WS-ALT-BRUTA-TAB REDEFINES WS-ALT-BRUTA.                             
015100     03  WS-ALT-BRUTA-CAR OCCURS 60 TIMES                                 
015200               INDEXED BY WS-ALT-BRUTA-IDX                                
015300               PIC X.                                                     
015400*    RESULTADO DA APARADA (TRIM), PRONTO PARA GRAVAR NA                   
015500*    TABELA DE ALTERNATIVAS DA QUESTAO.                                   
015600 01  WS-ALT-APARADA            PIC X(60).                                 
015700                                                                          
015800*    TABELA EM MEMORIA DAS QUESTOES ACEITAS, MONTADA LINHA A              
015900*    LINHA E DESCARREGADA DE UMA VEZ SO NO RELATORIO FINAL -              
016000*    LIMITE DE 999 LINHAS ACEITAS POR EXECUCAO.                           
016100 01  WS-TABELA-RELATORIO.                                                 
016200     03  WS-REL-TAB OCCURS 999 TIMES INDEXED BY WS-REL-IDX.               
016300*            CAMPOS DA QUESTAO QUE APARECEM NO RELATORIO -                
016400*            ALTERNATIVAS E GABARITO FICAM DE FORA.                       
016500         05  REL-ID            PIC X(36).                                 
016600         05  REL-TIPO          PIC X(20).                                 
016700         05  REL-PONTOS        PIC 9(04).                                 
016800         05  REL-ENUNCIADO     PIC X(60).                                 
016900         05  FILLER            PIC X(10).                                 
017000                                                                          
017100*    TABELA EM MEMORIA DAS LINHAS REJEITADAS, PARA A SECAO                
017200*    SEPARADA DO RELATORIO (VER HISTORICO 09/09/2004 ACIMA).              
017300 01  WS-TABELA-REJEITADOS.                                                
017400     03  WS-REJ-TAB OCCURS 999 TIMES INDEXED BY WS-REJ-IDX.               
017500         05  REJ-NUM           PIC 9(05).                                 
017600         05  REJ-MOTIVO        PIC X(40).                                 
017700         05  FILLER            PIC X(10).                                 
017800                                                                          
017900*-----------------------------------------------------------              
018000*    LINHAS DE IMPRESSAO DO RELATORIO (132 COLUNAS)                       
018100*-----------------------------------------------------------              
018200*    TITULO DO RELATORIO COM A DATA DO SISTEMA.                           
018300 01  WS-CAB-TITULO.                                                       
018400     02  FILLER                PIC X(05) VALUE SPACES.                    
018500     02  FILLER                PIC X(46) VALUE                            
018600         "RELATORIO DE IMPORTACAO - BANCO DE QUESTOES".                   
018700     02  FILLER                PIC X(10) VALUE SPACES.                    
018800     02  FILLER                PIC X(06) VALUE "DATA: ".                  
018900     02  CAB-DIA               PIC 99.                                    
019000     02  FILLER                PIC X     VALUE "/".                       
019100     02  CAB-MES               PIC 99.                                    
019200     02  FILLER                PIC X     VALUE "/".                       
019300     02  CAB-ANO               PIC 99.                                    
019400     02  FILLER                PIC X(57) VALUE SPACES.                    
019500                                                                          
019600*    CABECALHO DE COLUNAS DA LISTAGEM DE ACEITAS.                         
019700 01  WS-CAB-COLUNAS.                                                      
019800     02  FILLER                PIC X(02) VALUE SPACES.                    
019900     02  FILLER                PIC X(36) VALUE "ID".                      
020000     02  FILLER                PIC X(02) VALUE SPACES.                    
020100     02  FILLER                PIC X(20) VALUE "TIPO".                    
020200     02  FILLER                PIC X(02) VALUE SPACES.                    
020300     02  FILLER                PIC X(06) VALUE "PONTOS".                  
020400     02  FILLER                PIC X(02) VALUE SPACES.                    
020500     02  FILLER                PIC X(60) VALUE "ENUNCIADO".               
020600     02  FILLER                PIC X(02) VALUE SPACES.                    
020700                                                                          
020800*    LINHA DETALHE DA LISTAGEM DE ACEITAS.                                
020900 01  WS-DET-LINHA.                                                        
021000     02  FILLER                PIC X(02) VALUE SPACES.                    
021100     02  DET-ID                PIC X(36).                                 
021200     02  FILLER                PIC X(02) VALUE SPACES.                    
021300     02  DET-TIPO              PIC X(20).                                 
021400     02  FILLER                PIC X(02) VALUE SPACES.                    
021500     02  DET-PONTOS            PIC ZZZZZ9.                                
021600     02  FILLER                PIC X(02) VALUE SPACES.                    
021700     02  DET-ENUNCIADO         PIC X(60).                                 
021800     02  FILLER                PIC X(02) VALUE SPACES.                    
021900                                                                          
022000*    TITULO DA SECAO DE REJEITADAS.                                       
022100 01  WS-CAB-REJEITADOS.                                                   
022200     02  FILLER                PIC X(05) VALUE SPACES.                    
022300     02  FILLER                PIC X(30) VALUE                            
022400         "LINHAS REJEITADAS".                                             
022500     02  FILLER                PIC X(97) VALUE SPACES.                    
022600                                                                          
022700*    LINHA DETALHE DA SECAO DE REJEITADAS - NUMERO DA LINHA               
022800*    E MOTIVO DA REJEICAO.                                                
022900 01  WS-LINHA-REJEICAO.                                                   
023000     02  FILLER                PIC X(05) VALUE SPACES.                    
023100     02  FILLER                PIC X(08) VALUE "LINHA ".                  
023200     02  LREJ-NUM              PIC ZZZZ9.                                 
023300     02  FILLER                PIC X(03) VALUE " - ".                     
023400     02  LREJ-MOTIVO           PIC X(40).                                 
023500     02  FILLER                PIC X(71) VALUE SPACES.                    
023600                                                                          
023700*    RODAPE COM OS TRES TOTAIS DO PROCESSAMENTO.                          
023800 01  WS-RODAPE-LINHA.                                                     
023900     02  FILLER                PIC X(05) VALUE SPACES.                    
024000     02  FILLER                PIC X(12) VALUE                            
024100         "TOTAL LIDAS:".                                                  
024200     02  RODAPE-LIDAS          PIC ZZZZ9.                                 
024300     02  FILLER                PIC X(05) VALUE SPACES.                    
024400     02  FILLER                PIC X(08) VALUE "ACEITAS:".                
024500     02  RODAPE-ACEITAS        PIC ZZZZ9.                                 
024600     02  FILLER                PIC X(05) VALUE SPACES.                    
024700     02  FILLER                PIC X(11) VALUE                            
024800         "REJEITADAS:".                                                   
024900     02  RODAPE-REJEITADAS     PIC ZZZZ9.                                 
025000     02  FILLER                PIC X(71) VALUE SPACES.                    
025100                                                                          
025200*    LINHA EM BRANCO PRONTA, USADA ONDE O RELATORIO PRECISA               
025300*    PULAR UMA LINHA - VER O IDIOMA DE IMPRESSAO NO BANCO09.              
025400 01  WS-LINHA-BRANCO           PIC X(132) VALUE SPACES.                   
025500*-----------------------------------------------------------              
025600 PROCEDURE DIVISION.                                                      
025700*                                                                         
025800*    PARAGRAFO PRINCIPAL - ABRE, PROCESSA LINHA A LINHA,                  
025900*    IMPRIME O RELATORIO E ENCERRA.                                       
026000*                                                                         
026100 0000-PRINCIPAL.                                                          
026200*    ABRE OS DOIS ARQUIVOS E PEGA A DATA DO SISTEMA UMA UNICA             
026300*    VEZ, ANTES DE COMECAR A LER A PLANILHA.                              
026400     PERFORM 0100-ABRIR-ARQUIVOS                                          
026500         THRU 0100-ABRIR-ARQUIVOS-EXIT.                                   
026600*    A LINHA DE CABECALHO DA PLANILHA (COM OS NOMES DAS                   
026700*    COLUNAS) E LIDA E DESCARTADA AQUI, FORA DO LOOP PRINCIPAL.           
026800     PERFORM 0200-LER-CABECALHO                                           
026900         THRU 0200-LER-CABECALHO-EXIT.                                    
027000*    DAQUI EM DIANTE, CADA LEITURA E UMA LINHA DE QUESTAO -               
027100*    O LOOP SO PARA NO FIM DE ARQUIVO.                                    
027200     PERFORM 1000-LER-LINHA THRU 1000-LER-LINHA-EXIT                      
027300         UNTIL WS-E-FIM-ENTRADA.                                          
027400*    TERMINADA A LEITURA, O RELATORIO E IMPRESSO DE UMA VEZ,              
027500*    A PARTIR DAS DUAS TABELAS EM MEMORIA MONTADAS NO LOOP.               
027600     PERFORM 3000-IMPRIME-RELATORIO                                       
027700         THRU 3000-IMPRIME-RELATORIO-EXIT.                                
027800*    FECHA OS ARQUIVOS E ENCERRA O JOB NORMALMENTE.                       
027900     PERFORM 0900-FECHAR-ARQUIVOS                                         
028000         THRU 0900-FECHAR-ARQUIVOS-EXIT.                                  
028100     STOP RUN.                                                            
028200                                                                          
028300*    ABERTURA DOS ARQUIVOS E CAPTURA DA DATA DO SISTEMA.                  
028400 0100-ABRIR-ARQUIVOS.                                                     
028500     OPEN INPUT ARQ-QUESTOES.                                             
028600     OPEN OUTPUT ARQ-RELATORIO.                                           
028700     ACCEPT WS-DATA-SISTEMA FROM DATE.                                    
028800 0100-ABRIR-ARQUIVOS-EXIT.                                                
028900     EXIT.                                                                
029000                                                                          
029100*    A PRIMEIRA LINHA DO ARQUIVO E O CABECALHO DA PLANILHA E              
029200*    E SEMPRE DESCARTADA, SEM CONTAR COMO LINHA LIDA.                     
029300 0200-LER-CABECALHO.                                                      
029400*    SE O ARQUIVO VIER VAZIO (SEM NEM O CABECALHO), O LOOP                
029500*    PRINCIPAL SIMPLESMENTE NAO EXECUTA NENHUMA VEZ.                      
029600     READ ARQ-QUESTOES                                                    
029700         AT END                                                           
029800             MOVE "S" TO WS-FIM-ENTRADA.                                  
029900 0200-LER-CABECALHO-EXIT.                                                 
030000     EXIT.                                                                
030100                                                                          
030200*    LE A PROXIMA LINHA DE QUESTAO. SE NAO FOR FIM DE ARQUIVO,            
030300*    CONTA A LINHA LIDA E MANDA TRATAR (VALIDAR/MONTAR).                  
030400 1000-LER-LINHA.                                                          
030500     READ ARQ-QUESTOES                                                    
030600         AT END                                                           
030700             MOVE "S" TO WS-FIM-ENTRADA                                   
030800             GO TO 1000-LER-LINHA-EXIT.                                   
030900*    WS-NRO-LINHA E O NUMERO SEQUENCIAL DA LINHA NA PLANILHA              
031000*    (SEM CONTAR O CABECALHO), USADO NO RELATORIO DE                      
031100*    REJEITADAS PARA O USUARIO LOCALIZAR A LINHA NA ORIGEM.               
031200     ADD 1 TO WS-NRO-LINHA.                                               
031300     ADD 1 TO WS-TOT-LIDAS.                                               
031400     PERFORM 2000-TRATA-LINHA THRU 2000-TRATA-LINHA-EXIT.                 
031500 1000-LER-LINHA-EXIT.                                                     
031600     EXIT.                                                                
031700                                                                          
031800*    VALIDA, NORMALIZA E MONTA A QUESTAO A PARTIR DA LINHA                
031900*    LIDA. LINHA INVALIDA E REJEITADA, SEM PARAR O PROCESSO.              
032000 2000-TRATA-LINHA.                                                        
032100*    A CADA LINHA A QUESTAO E CONSIDERADA VALIDA ATE PROVA EM             
032200*    CONTRARIO - WS-LINHA-VALIDA E WS-MOTIVO-REJEICAO NAO                 
032300*    HERDAM NADA DA LINHA ANTERIOR.                                       
032400     MOVE "S" TO WS-LINHA-VALIDA.                                         
032500     MOVE SPACES TO WS-MOTIVO-REJEICAO.                                   
032600*    QUESTION-REC E ZERADO/ESPACADO POR INTEIRO ANTES DE                  
032700*    RECEBER OS CAMPOS DESTA LINHA - EVITA SOBRA DE LIXO DE               
032800*    UMA QUESTAO PARA A SEGUINTE (POR EXEMPLO ALTERNATIVAS                
032900*    QUE FICARIAM COM A LINHA ANTERIOR SE A ATUAL TIVER                   
033000*    MENOS ALTERNATIVAS QUE ELA).                                         
033100     MOVE SPACES TO QUESTION-REC.                                         
033200*    OS TRES CAMPOS DE TEXTO SAO COPIADOS DIRETO - NAO                    
033300*    PRECISAM DE NENHUM TRATAMENTO ANTES DE GRAVAR.                       
033400     MOVE ROW-ID TO Q-ID.                                                 
033500     MOVE ROW-STEM TO Q-STEM.                                             
033600     MOVE ROW-CORRECT-ANSWER TO Q-CORRECT-ANSWER.                         
033700*    PONTOS TEM QUE SER NUMERICO ANTES DE QUALQUER OUTRA                  
033800*    CONFERENCIA - SE NAO FOR, A LINHA JA SAI REJEITADA E O               
033900*    RESTO DO PARAGRAFO NEM RODA (GO TO PARA O FIM).                      
034000     IF ROW-POINTS NOT NUMERIC                                            
034100         MOVE "N" TO WS-LINHA-VALIDA                                      
034200         MOVE "PONTOS INVALIDOS" TO WS-MOTIVO-REJEICAO                    
034300         GO TO 2090-TRATA-LINHA-FIM.                                      
034400     MOVE ROW-POINTS TO Q-POINTS.                                         
034500*    NORMALIZA O TIPO DA QUESTAO (MAIUSCULAS, ESPACO VIRA                 
034600*    SUBLINHADO) ANTES DE COMPARAR CONTRA OS TIPOS VALIDOS                
034700*    LA NA FRENTE, EM 2300-VALIDA-LINHA.                                  
034800     PERFORM 2100-NORMALIZA-TIPO                                          
034900         THRU 2100-NORMALIZA-TIPO-EXIT.                                   
035000     MOVE WS-TIPO-NORM-TXT TO Q-TYPE.                                     
035100*    QUEBRA AS ALTERNATIVAS DA LINHA (SE HOUVER) NA TABELA                
035200*    DE ALTERNATIVAS DA QUESTAO, JA APARADAS.                             
035300     PERFORM 2200-PARTE-ALTERNATIVAS                                      
035400         THRU 2200-PARTE-ALTERNATIVAS-EXIT.                               
035500     MOVE WS-QTD-ALT TO Q-CHOICE-COUNT.                                   
035600*    SO DEPOIS DE MONTADA A QUESTAO E QUE AS REGRAS DE                    
035700*    NEGOCIO SAO CONFERIDAS - PRECISAM DO TIPO NORMALIZADO E              
035800*    DA CONTAGEM DE ALTERNATIVAS JA PRONTOS.                              
035900     PERFORM 2300-VALIDA-LINHA THRU 2300-VALIDA-LINHA-EXIT.               
036000     IF WS-E-INVALIDA                                                     
036100         GO TO 2090-TRATA-LINHA-FIM.                                      
036200*    LINHA PASSOU EM TODAS AS CONFERENCIAS - VAI PARA A                   
036300*    TABELA DE ACEITAS.                                                   
036400     PERFORM 2400-GUARDA-QUESTAO                                          
036500         THRU 2400-GUARDA-QUESTAO-EXIT.                                   
036600     GO TO 2000-TRATA-LINHA-EXIT.                                         
036700*    PONTO DE CHEGADA DE TODO GO TO DE REJEICAO ACIMA - SO                
036800*    REGISTRA A LINHA REJEITADA E SEGUE, SEM PARAR O JOB.                 
036900 2090-TRATA-LINHA-FIM.                                                    
037000     PERFORM 2500-REJEITA-LINHA                                           
037100         THRU 2500-REJEITA-LINHA-EXIT.                                    
037200 2000-TRATA-LINHA-EXIT.                                                   
037300     EXIT.                                                                
037400                                                                          
037500*    MAIUSCULIZA O TIPO E TROCA ESPACO POR SUBLINHADO, SEM                
037600*    MEXER NO PREENCHIMENTO (ESPACOS) APOS O FIM DO TEXTO.                
037700 2100-NORMALIZA-TIPO.                                                     
037800*    PRIMEIRO COPIA O TIPO CRU DA LINHA PARA A AREA DE                    
037900*    TRABALHO, ONDE A MAIUSCULIZACAO E A TROCA SAO FEITAS.                
038000     MOVE ROW-TYPE TO WS-TIPO-NORM-TXT.                                   
038100     INSPECT WS-TIPO-NORM-TXT CONVERTING                                  
038200         "abcdefghijklmnopqrstuvwxyz" TO                                  
038300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
038400*    O TAMANHO REAL DO TEXTO (SEM CONTAR O PREENCHIMENTO DE               
038500*    ESPACOS A DIREITA) E ACHADO VARRENDO DE TRAS PARA FRENTE             
038600*    - SO ATE O TAMANHO REAL O ESPACO INTERNO VIRA SUBLINHADO.            
038700     MOVE 20 TO WS-TIPO-LEN.                                              
038800 2110-ACHA-TAMANHO-TIPO.                                                  
038900*    SE CHEGAR A ZERO, O CAMPO INTEIRO ESTAVA EM BRANCO -                 
039000*    NAO HA NADA A SUBSTITUIR.                                            
039100     IF WS-TIPO-LEN = ZERO                                                
039200         GO TO 2120-SUBSTITUI-ESPACO.                                     
039300     IF WS-TIPO-NORM-CAR (WS-TIPO-LEN) NOT = SPACE                        
039400         GO TO 2120-SUBSTITUI-ESPACO.                                     
039500     SUBTRACT 1 FROM WS-TIPO-LEN.                                         
039600     GO TO 2110-ACHA-TAMANHO-TIPO.                                        
039700*    A PARTIR DAQUI WS-TIPO-LEN JA TEM O TAMANHO REAL - O                 
039800*    LOOP ABAIXO SUBSTITUI CADA ESPACO POR SUBLINHADO DENTRO              
039900*    DESSE TAMANHO, POSICAO A POSICAO.                                    
040000 2120-SUBSTITUI-ESPACO.                                                   
040100     MOVE 1 TO WS-IDX-TIPO.                                               
040200 2130-SUBSTITUI-ESPACO-LOOP.                                              
040300*    QUANDO O INDICE PASSA DO TAMANHO REAL, O TRABALHO                    
040400*    ACABOU - VOLTA PARA QUEM CHAMOU ESTE PARAGRAFO.                      
040500     IF WS-IDX-TIPO > WS-TIPO-LEN                                         
040600         GO TO 2100-NORMALIZA-TIPO-EXIT.                                  
040700     IF WS-TIPO-NORM-CAR (WS-IDX-TIPO) = SPACE                            
040800         MOVE "_" TO WS-TIPO-NORM-CAR (WS-IDX-TIPO).                      
040900     ADD 1 TO WS-IDX-TIPO.                                                
041000     GO TO 2130-SUBSTITUI-ESPACO-LOOP.                                    
041100 2100-NORMALIZA-TIPO-EXIT.                                                
041200     EXIT.                                                                
041300                                                                          
041400*    QUEBRA ROW-CHOICES EM ALTERNATIVAS SEPARADAS POR ";",                
041500*    APARANDO CADA UMA E DESCARTANDO AS QUE FICAREM VAZIAS.               
041600 2200-PARTE-ALTERNATIVAS.                                                 
041700     MOVE ZERO TO WS-QTD-ALT.                                             
041800     MOVE 1 TO WS-PONTEIRO-ALT.                                           
041900*    O LOOP PARA QUANDO ACABA O CAMPO (500 POSICOES) OU                   
042000*    QUANDO A TABELA DE ALTERNATIVAS DA QUESTAO ENCHE (20) -              
042100*    O QUE ACONTECER PRIMEIRO.                                            
042200 2210-EXTRAI-ALT.                                                         
042300     IF WS-PONTEIRO-ALT > 500                                             
042400         GO TO 2200-PARTE-ALTERNATIVAS-EXIT.                              
042500     IF WS-QTD-ALT >= 20                                                  
042600         GO TO 2200-PARTE-ALTERNATIVAS-EXIT.                              
042700     MOVE SPACES TO WS-ALT-BRUTA.                                         
042800*    O UNSTRING AVANCA O PONTEIRO SOZINHO A CADA CHAMADA -                
042900*    NAO PRECISA REPOSICIONAR NADA AQUI.                                  
043000     UNSTRING ROW-CHOICES DELIMITED BY ";"                                
043100         INTO WS-ALT-BRUTA                                                
043200         WITH POINTER WS-PONTEIRO-ALT.                                    
043300*    A ALTERNATIVA EXTRAIDA AINDA PODE TER ESPACOS EM                     
043400*    BRANCO A ESQUERDA (DEPENDE DE COMO O DIGITADOR                       
043500*    SEPAROU AS ALTERNATIVAS NA PLANILHA) - APARA AQUI.                   
043600     PERFORM 2220-APARA-ALT THRU 2220-APARA-ALT-EXIT.                     
043700*    ALTERNATIVA QUE FICA TODA EM BRANCO APOS APARADA (POR                
043800*    EXEMPLO ";;" NA PLANILHA) E SIMPLESMENTE DESCARTADA -                
043900*    NAO CONTA NA CONTAGEM DE ALTERNATIVAS DA QUESTAO.                    
044000     IF WS-ALT-APARADA NOT = SPACES                                       
044100         ADD 1 TO WS-QTD-ALT                                              
044200         MOVE WS-ALT-APARADA TO Q-CHOICES (WS-QTD-ALT).                   
044300     GO TO 2210-EXTRAI-ALT.                                               
044400 2200-PARTE-ALTERNATIVAS-EXIT.                                            
044500     EXIT.                                                                
044600                                                                          
044700*    REMOVE OS ESPACOS A ESQUERDA DE WS-ALT-BRUTA, USANDO                 
044800*    REFERENCIA POSICIONAL (SEM FUNCAO DE TRIM).                          
044900 2220-APARA-ALT.                                                          
045000     MOVE SPACES TO WS-ALT-APARADA.                                       
045100     MOVE 1 TO WS-IDX-INI.                                                
045200*    ACHA A PRIMEIRA POSICAO NAO-BRANCO; SE O CAMPO FOR TODO              
045300*    EM BRANCO, WS-IDX-INI PASSA DE 60 E SAI SEM COPIAR NADA              
045400*    (WS-ALT-APARADA FICA EM BRANCO, COMO JA FOI INICIALIZADA).           
045500 2221-ACHA-INICIO.                                                        
045600     IF WS-IDX-INI > 60                                                   
045700         GO TO 2220-APARA-ALT-EXIT.                                       
045800     IF WS-ALT-BRUTA-CAR (WS-IDX-INI) NOT = SPACE                         
045900         GO TO 2222-COPIA.                                                
046000     ADD 1 TO WS-IDX-INI.                                                 
046100     GO TO 2221-ACHA-INICIO.                                              
046200*    COPIA DO PRIMEIRO CARACTER NAO-BRANCO ATE O FIM DO                   
046300*    CAMPO, USANDO REFERENCIA POSICIONAL (:) - O RESULTADO                
046400*    FICA COM O PREENCHIMENTO DE ESPACOS A DIREITA NORMAL.                
046500 2222-COPIA.                                                              
046600     MOVE WS-ALT-BRUTA (WS-IDX-INI:) TO WS-ALT-APARADA.                   
046700 2220-APARA-ALT-EXIT.                                                     
046800     EXIT.                                                                
046900                                                                          
047000*    CONFERE AS REGRAS DE NEGOCIO DA IMPORTACAO. QUALQUER                 
047100*    FALHA MARCA A LINHA COMO INVALIDA E GRAVA O MOTIVO.                  
047200 2300-VALIDA-LINHA.                                                       
047300*    AS TRES PRIMEIRAS REGRAS SAO SIMPLES CAMPO-EM-BRANCO -               
047400*    CADA UMA JA SAI DO PARAGRAFO NO PRIMEIRO MOTIVO ACHADO,              
047500*    A LINHA E REJEITADA POR UM SO MOTIVO DE CADA VEZ.                    
047600     IF Q-ID = SPACES                                                     
047700         MOVE "N" TO WS-LINHA-VALIDA                                      
047800         MOVE "ID EM BRANCO" TO WS-MOTIVO-REJEICAO                        
047900         GO TO 2300-VALIDA-LINHA-EXIT.                                    
048000     IF Q-STEM = SPACES                                                   
048100         MOVE "N" TO WS-LINHA-VALIDA                                      
048200         MOVE "ENUNCIADO EM BRANCO" TO WS-MOTIVO-REJEICAO                 
048300         GO TO 2300-VALIDA-LINHA-EXIT.                                    
048400     IF Q-CORRECT-ANSWER = SPACES                                         
048500         MOVE "N" TO WS-LINHA-VALIDA                                      
048600         MOVE "GABARITO EM BRANCO" TO WS-MOTIVO-REJEICAO                  
048700         GO TO 2300-VALIDA-LINHA-EXIT.                                    
048800*    O TIPO (JA NORMALIZADO EM 2100) TEM QUE SER UM DOS                   
048900*    CINCO TIPOS DE QUESTAO CONHECIDOS PELO SISTEMA.                      
049000     IF Q-TYPE NOT = "SINGLE_CHOICE" AND                                  
049100        Q-TYPE NOT = "MULTIPLE_CHOICE" AND                                
049200        Q-TYPE NOT = "TRUE_FALSE" AND                                     
049300        Q-TYPE NOT = "FILL_IN_BLANK" AND                                  
049400        Q-TYPE NOT = "READING"                                            
049500         MOVE "N" TO WS-LINHA-VALIDA                                      
049600         MOVE "TIPO DE QUESTAO INVALIDO" TO                               
049700             WS-MOTIVO-REJEICAO                                           
049800         GO TO 2300-VALIDA-LINHA-EXIT.                                    
049900*    SO OS TRES TIPOS DE MULTIPLA ESCOLHA (INCLUINDO                      
050000*    VERDADEIRO/FALSO) PRECISAM TER ALTERNATIVAS - FILL_IN_               
050100*    BLANK E READING NAO EXIGEM ALTERNATIVA NENHUMA AQUI.                 
050200     IF Q-TYPE = "SINGLE_CHOICE" OR = "MULTIPLE_CHOICE"                   
050300               OR = "TRUE_FALSE"                                          
050400         IF WS-QTD-ALT = ZERO                                             
050500             MOVE "N" TO WS-LINHA-VALIDA                                  
050600             MOVE "SEM ALTERNATIVAS" TO WS-MOTIVO-REJEICAO.               
050700 2300-VALIDA-LINHA-EXIT.                                                  
050800     EXIT.                                                                
050900                                                                          
051000*    GUARDA A QUESTAO ACEITA NA TABELA QUE VIRA O RELATORIO.              
051100 2400-GUARDA-QUESTAO.                                                     
051200     ADD 1 TO WS-TOT-ACEITAS.                                             
051300*    LIMITE DE 999 QUESTOES ACEITAS POR EXECUCAO (TAMANHO DA              
051400*    TABELA WS-REL-TAB) - SE ESTOURAR, A QUESTAO E CONTADA                
051500*    NO TOTAL MAS NAO ENTRA NA LISTAGEM DETALHADA.                        
051600     IF WS-TOT-ACEITAS > 999                                              
051700         GO TO 2400-GUARDA-QUESTAO-EXIT.                                  
051800*    SO OS CAMPOS QUE APARECEM NO RELATORIO SAO COPIADOS -                
051900*    ALTERNATIVAS E GABARITO NAO SAO IMPRESSOS AQUI.                      
052000     MOVE Q-ID TO REL-ID (WS-TOT-ACEITAS).                                
052100     MOVE Q-TYPE TO REL-TIPO (WS-TOT-ACEITAS).                            
052200     MOVE Q-POINTS TO REL-PONTOS (WS-TOT-ACEITAS).                        
052300*    SO OS 60 PRIMEIROS CARACTERES DO ENUNCIADO ENTRAM NA                 
052400*    LINHA DO RELATORIO - O ENUNCIADO COMPLETO FICA GRAVADO               
052500*    NA QUESTAO, SO NAO CABE NA LARGURA DO RELATORIO.                     
052600     MOVE Q-STEM (1:60) TO REL-ENUNCIADO (WS-TOT-ACEITAS).                
052700 2400-GUARDA-QUESTAO-EXIT.                                                
052800     EXIT.                                                                
052900                                                                          
053000*    GUARDA O NUMERO E O MOTIVO DA LINHA REJEITADA.                       
053100 2500-REJEITA-LINHA.                                                      
053200     ADD 1 TO WS-TOT-REJEITADAS.                                          
053300*    MESMO LIMITE DE 999 DA TABELA DE REJEITADAS - O TOTAL NO             
053400*    RODAPE CONTINUA CORRETO MESMO SE A LISTA FICAR TRUNCADA.             
053500     IF WS-TOT-REJEITADAS > 999                                           
053600         GO TO 2500-REJEITA-LINHA-EXIT.                                   
053700     MOVE WS-NRO-LINHA TO REJ-NUM (WS-TOT-REJEITADAS).                    
053800     MOVE WS-MOTIVO-REJEICAO TO                                           
053900         REJ-MOTIVO (WS-TOT-REJEITADAS).                                  
054000 2500-REJEITA-LINHA-EXIT.                                                 
054100     EXIT.                                                                
054200                                                                          
054300*    IMPRIME A LISTAGEM DE QUESTOES ACEITAS, A SECAO DE                   
054400*    REJEITADAS (SE HOUVER) E O RODAPE COM OS TOTAIS.                     
054500 3000-IMPRIME-RELATORIO.                                                  
054600     PERFORM 3100-IMPRIME-CABECALHO                                       
054700         THRU 3100-IMPRIME-CABECALHO-EXIT.                                
054800     MOVE 1 TO WS-IDX-IMPR.                                               
054900*    UMA LINHA DETALHE POR QUESTAO ACEITA, NA ORDEM EM QUE                
055000*    FORAM LIDAS DA PLANILHA (NAO HA ORDENACAO NEM QUEBRA).               
055100 3010-LOOP-ACEITAS.                                                       
055200     IF WS-IDX-IMPR > WS-TOT-ACEITAS                                      
055300         GO TO 3020-SECAO-REJEITADOS.                                     
055400     MOVE REL-ID (WS-IDX-IMPR) TO DET-ID.                                 
055500     MOVE REL-TIPO (WS-IDX-IMPR) TO DET-TIPO.                             
055600     MOVE REL-PONTOS (WS-IDX-IMPR) TO DET-PONTOS.                         
055700     MOVE REL-ENUNCIADO (WS-IDX-IMPR) TO DET-ENUNCIADO.                   
055800     WRITE REG-RELATORIO FROM WS-DET-LINHA.                               
055900     ADD 1 TO WS-IDX-IMPR.                                                
056000     GO TO 3010-LOOP-ACEITAS.                                             
056100*    A SECAO DE REJEITADAS SO E IMPRESSA SE HOUVER ALGUMA -               
056200*    SENAO O RELATORIO VAI DIRETO PARA O RODAPE.                          
056300 3020-SECAO-REJEITADOS.                                                   
056400     IF WS-TOT-REJEITADAS = ZERO                                          
056500         GO TO 3030-RODAPE.                                               
056600     WRITE REG-RELATORIO FROM WS-LINHA-BRANCO.                            
056700     WRITE REG-RELATORIO FROM WS-CAB-REJEITADOS.                          
056800     MOVE 1 TO WS-IDX-IMPR.                                               
056900*    MESMA LOGICA DE LOOP DA LISTAGEM DE ACEITAS ACIMA,                   
057000*    SO QUE PERCORRENDO A TABELA DE REJEITADAS.                           
057100 3025-LOOP-REJEITADAS.                                                    
057200     IF WS-IDX-IMPR > WS-TOT-REJEITADAS                                   
057300         GO TO 3030-RODAPE.                                               
057400     MOVE REJ-NUM (WS-IDX-IMPR) TO LREJ-NUM.                              
057500     MOVE REJ-MOTIVO (WS-IDX-IMPR) TO LREJ-MOTIVO.                        
057600     WRITE REG-RELATORIO FROM WS-LINHA-REJEICAO.                          
057700     ADD 1 TO WS-IDX-IMPR.                                                
057800     GO TO 3025-LOOP-REJEITADAS.                                          
057900*    O RODAPE SEMPRE E IMPRESSO, MESMO SE NAO HOUVER                      
058000*    QUESTOES ACEITAS NEM REJEITADAS (TOTAIS SAIRIAM ZERO).               
058100 3030-RODAPE.                                                             
058200     MOVE WS-TOT-LIDAS TO RODAPE-LIDAS.                                   
058300     MOVE WS-TOT-ACEITAS TO RODAPE-ACEITAS.                               
058400     MOVE WS-TOT-REJEITADAS TO RODAPE-REJEITADAS.                         
058500     WRITE REG-RELATORIO FROM WS-LINHA-BRANCO.                            
058600     WRITE REG-RELATORIO FROM WS-RODAPE-LINHA.                            
058700 3000-IMPRIME-RELATORIO-EXIT.                                             
058800     EXIT.                                                                
058900                                                                          
059000*    CABECALHO DO RELATORIO - TITULO, DATA E LINHA DE                     
059100*    COLUNAS, SEGUIDOS DE UMA LINHA EM BRANCO.                            
059200 3100-IMPRIME-CABECALHO.                                                  
059300     MOVE WS-DIA-SIS TO CAB-DIA.                                          
059400     MOVE WS-MES-SIS TO CAB-MES.                                          
059500     MOVE WS-ANO-SIS TO CAB-ANO.                                          
059600     WRITE REG-RELATORIO FROM WS-CAB-TITULO.                              
059700     WRITE REG-RELATORIO FROM WS-CAB-COLUNAS.                             
059800     WRITE REG-RELATORIO FROM WS-LINHA-BRANCO.                            
059900 3100-IMPRIME-CABECALHO-EXIT.                                             
060000     EXIT.                                                                
060100                                                                          
060200*    FECHA OS DOIS ARQUIVOS ANTES DO STOP RUN.                            
060300 0900-FECHAR-ARQUIVOS.                                                    
060400     CLOSE ARQ-QUESTOES.                                                  
060500     CLOSE ARQ-RELATORIO.                                                 
060600 0900-FECHAR-ARQUIVOS-EXIT.                                               
060700     EXIT.                                                                
