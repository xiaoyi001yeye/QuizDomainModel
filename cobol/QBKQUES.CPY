000100************************************************************              
000200*    COPYBOOK QBKQUES                                                     
000300*    LAYOUT DA QUESTAO DO BANCO DE QUESTOES (QUESTION-REC) E              
000400*    DA QUESTAO DE LEITURA COM SUB-QUESTOES (MATERIAL)                    
000500*    USADO PELO IMPORTADOR QBANK40 E PELA CORRECAO QBANK41                
000600************************************************************              
000700*    HISTORICO DE ALTERACOES                                              
000800*    16/03/1998  RFM  VERSAO INICIAL - CAMPOS BASICOS DA                  
000900*                     QUESTAO                                             
001000*    22/03/1998  RFM  INCLUIDA TABELA DE ALTERNATIVAS                     
001100*    02/11/1998  LCM  REVISAO Y2K - SEM DATA NESTE LAYOUT,                
001200*                     CONFERIDO P/ PRECAUCAO - REQ.98-114                 
001300*    14/06/2001  RFM  INCLUIDA QUESTAO DE LEITURA (MATERIAL)              
001400*                     COM SUB-QUESTOES P/ CORRECAO DE PROVAS              
001500*    09/09/2004  JPS  REDEFINES P/ DESTACAR TIPO RELATORIO                
001600*                     - REQ. 04-077                                       
001700************************************************************              
001800*                                                                         
001900*    Q-TYPE ASSUME UM DOS CODIGOS:                                        
002000*       SINGLE_CHOICE   - UMA ALTERNATIVA CORRETA                         
002100*       MULTIPLE_CHOICE - VARIAS ALTERNATIVAS CORRETAS                    
002200*       TRUE_FALSE      - VERDADEIRO OU FALSO                             
002300*       FILL_IN_BLANK   - RESPOSTA DISSERTATIVA CURTA                     
002400*       READING         - QUESTAO DE LEITURA C/ SUB-QUESTOES              
002500*                                                                         
002600 01  QUESTION-REC.                                                        
002700     03  Q-ID                 PIC X(36).                                  
002800     03  Q-STEM               PIC X(200).                                 
002900     03  Q-TYPE               PIC X(20).                                  
003000*    REDEFINES P/ TRATAR O TIPO COMO PREFIXO+SUFIXO QUANDO O              
003100*    RELATORIO PRECISA DESTACAR A FAMILIA - REQ. 04-077.                  
003200     03  Q-TYPE-PARTES REDEFINES Q-TYPE.                                  
003300         05  Q-TYPE-PREFIXO   PIC X(08).                                  
003400         05  Q-TYPE-SUFIXO    PIC X(12).                                  
003500     03  Q-POINTS             PIC 9(04).                                  
003600     03  Q-CORRECT-ANSWER     PIC X(200).                                 
003700     03  Q-CHOICE-COUNT       PIC 9(02).                                  
003800     03  Q-CHOICES-TBL.                                                   
003900         05  Q-CHOICES OCCURS 20 TIMES                                    
004000                       INDEXED BY Q-CHOICE-IDX                            
004100                       PIC X(60).                                         
004200     03  FILLER               PIC X(10).                                  
004300*                                                                         
004400*    CAMPOS ABAIXO SO TEM CONTEUDO QUANDO Q-TYPE = 'READING'              
004500*    (QUESTAO DE LEITURA / MATERIAL-QUESTION) - INCL. 2001.               
004600*                                                                         
004700     03  MQ-SUBQ-COUNT        PIC 9(02).                                  
004800     03  MQ-SUBQUESTIONS-TBL.                                             
004900         05  MQ-SUBQUESTIONS OCCURS 20 TIMES                              
005000                       INDEXED BY MQ-SUBQ-IDX.                            
005100             10  MQS-ID               PIC X(36).                          
005200             10  MQS-STEM             PIC X(200).                         
005300             10  MQS-TYPE             PIC X(20).                          
005400             10  MQS-POINTS           PIC 9(04).                          
005500             10  MQS-CORRECT-ANSWER   PIC X(200).                         
005600             10  MQS-CHOICE-COUNT     PIC 9(02).                          
005700             10  MQS-CHOICES-TBL.                                         
005800                 15  MQS-CHOICES OCCURS 20 TIMES                          
005900                       INDEXED BY MQS-CHOICE-IDX                          
006000                       PIC X(60).                                         
006100             10  FILLER               PIC X(10).                          
006200     03  FILLER                  PIC X(20).                               
